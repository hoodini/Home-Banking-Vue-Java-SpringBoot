000100* CRDMR.DD.CBL -- CARD MASTER RECORD (CARD-MASTER FILE)
000200* SEQUENTIAL, NO KEY -- SCANNED AND FILTERED BY CRD-OWNER-EMAIL
000300* CARD VOLUME PER CLIENT RUNS 1-3 RECORDS -- NOT ENOUGH TO
000400* JUSTIFY A KEYED FILE AND THE VSAM DEFINITION IT WOULD COST US.
000500 01  CRD-RECORD.
000600     05  CRD-OWNER-EMAIL             PIC X(60).
000700     05  CRD-TYPE                    PIC X(6).
000800         88  CRD-TYPE-DEBIT          VALUE 'DEBIT '.
000900         88  CRD-TYPE-CREDIT         VALUE 'CREDIT'.
001000     05  CRD-COLOR                   PIC X(8).
001100     05  CRD-NUMBER                  PIC X(19).
001200     05  CRD-NUMBER-R REDEFINES CRD-NUMBER.
001300         10  CRD-NUMBER-PREFIX       PIC X(15).
001400         10  CRD-NUMBER-SUFFIX       PIC 9(4).
001500     05  CRD-CVV                     PIC 9(3).
001600     05  CRD-FROM-DATE               PIC X(26).
001700     05  CRD-FROM-DATE-R REDEFINES CRD-FROM-DATE.
001800         10  CRD-FROM-YYYY           PIC X(4).
001900         10  FILLER                  PIC X(1).
002000         10  CRD-FROM-MM             PIC X(2).
002100         10  FILLER                  PIC X(1).
002200         10  CRD-FROM-DD             PIC X(2).
002300         10  FILLER                  PIC X(1).
002400         10  CRD-FROM-HH             PIC X(2).
002500         10  FILLER                  PIC X(1).
002600         10  CRD-FROM-MIN            PIC X(2).
002700         10  FILLER                  PIC X(1).
002800         10  CRD-FROM-SEC            PIC X(2).
002900         10  FILLER                  PIC X(1).
003000         10  CRD-FROM-MICRO          PIC X(6).
003100     05  CRD-THRU-DATE               PIC X(26).
003200     05  CRD-THRU-DATE-R REDEFINES CRD-THRU-DATE.
003300         10  CRD-THRU-YYYY           PIC X(4).
003400         10  FILLER                  PIC X(1).
003500         10  CRD-THRU-MM             PIC X(2).
003600         10  FILLER                  PIC X(1).
003700         10  CRD-THRU-DD             PIC X(2).
003800         10  FILLER                  PIC X(1).
003900         10  CRD-THRU-HH             PIC X(2).
004000         10  FILLER                  PIC X(1).
004100         10  CRD-THRU-MIN            PIC X(2).
004200         10  FILLER                  PIC X(1).
004300         10  CRD-THRU-SEC            PIC X(2).
004400         10  FILLER                  PIC X(1).
004500         10  CRD-THRU-MICRO          PIC X(6).
004600     05  FILLER                      PIC X(60).
