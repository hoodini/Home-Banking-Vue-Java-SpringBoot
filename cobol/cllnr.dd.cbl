000100* CLLNR.DD.CBL -- CLIENT LOAN RECORD (CLIENT-LOAN-MASTER FILE)
000200* APPEND-ONLY LEDGER OF POSTED LOANS.  NO KEY -- EVERY APPROVED
000300* APPLICATION GETS ONE MORE RECORD ON THE END OF THE FILE.
000400 01  CLLN-RECORD.
000500     05  CLLN-OWNER-EMAIL            PIC X(60).
000600     05  CLLN-LOAN-NAME              PIC X(30).
000700     05  CLLN-AMOUNT                 PIC S9(9)V99 COMP-3.
000800     05  CLLN-PAYMENT-TERM           PIC 9(3).
000900     05  FILLER                      PIC X(30).
