000100* CRDRQ.DD.CBL -- CARD-APPLICATION-IN TRANSACTION RECORD
000200* ONE PER CARD-ISSUANCE REQUEST.  CRDRQ-AUTH-EMAIL CARRIES THE
000300* CALLING CLIENT'S EMAIL -- IN THE ONLINE SYSTEM THIS CAME OFF
000400* THE SECURITY PRINCIPAL, NOT OFF THE FORM, BUT THE FIELD HAS
000500* TO LIVE SOMEWHERE ON THE BATCH RECORD.
000600 01  CRDRQ-RECORD.
000700     05  CRDRQ-AUTH-EMAIL            PIC X(60).
000800     05  CRDRQ-TYPE                  PIC X(6).
000900         88  CRDRQ-TYPE-CREDIT       VALUE 'CREDIT'.
001000         88  CRDRQ-TYPE-DEBIT        VALUE 'DEBIT '.
001100     05  CRDRQ-COLOR                 PIC X(8).
001200     05  FILLER                      PIC X(30).
