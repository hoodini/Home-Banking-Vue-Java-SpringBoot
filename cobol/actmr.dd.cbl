000100* ACTMR.DD.CBL -- ACCOUNT MASTER RECORD (ACCOUNT-MASTER FILE)
000200* KEYED IN WORKING-STORAGE BY ACC-NUMBER.  FILE ITSELF IS KEPT
000300* SEQUENTIAL, SORTED ASCENDING BY ACC-NUMBER (SEE SETCL2100
000400* F010-NEXT-ACCT-NO-RTN FOR HOW THE NUMBER IS ASSIGNED).
000500 01  ACC-RECORD.
000600     05  ACC-NUMBER                  PIC X(8).
000700     05  ACC-NUMBER-R REDEFINES ACC-NUMBER.
000800         10  ACC-BRANCH-CODE         PIC X(3).
000900         10  ACC-BRANCH-SLASH        PIC X(1).
001000         10  ACC-SEQ-NO              PIC 9(4).
001100     05  ACC-BALANCE                 PIC S9(9)V99 COMP-3.
001200     05  ACC-OWNER-EMAIL             PIC X(60).
001300     05  ACC-CREATION-DATE           PIC X(26).
001400     05  ACC-CREATION-DATE-R REDEFINES ACC-CREATION-DATE.
001500         10  ACC-CREATE-YYYY         PIC X(4).
001600         10  FILLER                  PIC X(1).
001700         10  ACC-CREATE-MM           PIC X(2).
001800         10  FILLER                  PIC X(1).
001900         10  ACC-CREATE-DD           PIC X(2).
002000         10  FILLER                  PIC X(1).
002100         10  ACC-CREATE-HH           PIC X(2).
002200         10  FILLER                  PIC X(1).
002300         10  ACC-CREATE-MIN          PIC X(2).
002400         10  FILLER                  PIC X(1).
002500         10  ACC-CREATE-SEC          PIC X(2).
002600         10  FILLER                  PIC X(1).
002700         10  ACC-CREATE-MICRO        PIC X(6).
002800     05  ACC-STATUS                  PIC X.
002900         88  ACC-OPEN                VALUE 'O'.
003000         88  ACC-CLOSED              VALUE 'C'.
003100     05  FILLER                      PIC X(99).
