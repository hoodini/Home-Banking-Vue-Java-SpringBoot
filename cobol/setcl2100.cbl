000100*****************************************************************
000200* PROGRAM-ID.  SETCL2100
000300* NIGHTLY CUSTOMER AND LEDGER MAINTENANCE -- CLIENT ONBOARDING
000400* AND FIRST-ACCOUNT OPENING RUN.
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     SETCL2100.
000800 AUTHOR.         R HUCKABY.
000900 INSTALLATION.   CONSUMER BANKING SYSTEMS - RETAIL DEPOSITS.
001000 DATE-WRITTEN.   03/14/1987.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - CUSTOMER DATA - IN
001300-                "HOUSE USE ONLY, DO NOT COPY TO REMOVABLE MEDIA.
001400*****************************************************************
001500* C H A N G E   L O G
001600*-----------------------------------------------------------
001700* 03/14/1987 RH  ORIGINAL CODING.  READS CLIENT-APPLICATION-IN,     CL0001
001800*                POSTS CLIENT-MASTER, KICKS OFF FIRST-ACCOUNT
001900*                OPEN.
002000* 09/02/1987 RH  ADDED DUPLICATE-EMAIL EDIT PER AUDIT FINDING        87114
002100*                87-114.  EMAIL IS THE ONLY KEY WE HAVE UNTIL
002200*                THE ACCT-NO PROJECT COMES IN.
002300* 04/19/1988 TLK ACCOUNT NUMBERING MOVED OUT TO ITS OWN             CL0003
002400*                PARAGRAPH (F010) SO CARD-ISSUE JOB COULD BE
002500*                HANDED THE SAME NUMBERING RULE LATER.
002600* 11/30/1989 RH  REJECT MESSAGE TEXT NOW MATCHES WHAT TELLER        892201
002700*                PLATFORM EXPECTS ON THE OVERNIGHT EXCEPTION
002800*                REPORT (REQ 89-2201).
002900* 02/06/1991 TLK PASSWORD IS NOW ENCODED BEFORE THE WRITE --        CL0005
003000*                SECURITY AUDIT 90-77.  SEE D300-HASH-PASSWORD.
003100* 07/22/1992 RH  RAISED CLIENT TABLE FROM 2000 TO 5000 ENTRIES,     CL0006
003200*                RETAIL GREW PAST OUR ORIGINAL SIZING.
003300* 05/03/1994 JMP OLD-MASTER/NEW-MASTER GENERATION NUMBERS NOW        94410
003400*                WRITTEN TO THE RUN LOG FOR OPS (REQ 94-410).
003500* 01/18/1996 JMP CORRECTED 3-ACCOUNT CAP -- WAS COUNTING CLOSED      96033
003600*                ACCOUNTS TOWARD THE CAP.  PROD BUG 96-033.
003700* 08/29/1997 TLK STANDARDIZED ON 014/ BRANCH PREFIX FOR ALL NEW     CL0009
003800*                DEPOSIT ACCOUNTS PER RETAIL OPS MEMO 97-06.
003900* 11/12/1998 CBW Y2K REMEDIATION -- DATE FIELDS REVIEWED, WS        CL0010
004000*                CENTURY WINDOW SET, NO 2-DIGIT YEARS STORED TO
004100*                MASTER.  CERT 98-Y2K-0114.
004200* 03/03/1999 CBW Y2K FOLLOW-UP -- CONFIRMED ACC-CREATE-YYYY IS      CL0011
004300*                FULL 4-DIGIT, NO FURTHER CHANGE REQUIRED.
004400* 06/14/2001 DNP END-OF-RUN CONTROL TOTALS ADDED (REQ 01-1187),     011187
004500*                OPS WAS RECONCILING BY HAND.
004600* 09/09/2004 DNP REJECTED-RECORD COUNTER WAS NEVER RESET BETWEEN    045521
004700*                RUNS ON RESTART -- FIX PER INCIDENT 04-5521.
004800* 02/17/2009 SGK ACCOUNT TABLE RAISED TO 9999 TO MATCH THE          090261
004900*                4-DIGIT SEQUENCE SPACE EXACTLY (REQ 09-0261).
005000* 10/05/2013 SGK MINOR - TIGHTENED EDIT ON BLANK VS. LOW-VALUES     CL0015
005100*                COMING OFF THE NEW ONLINE FRONT END.
005200*****************************************************************
005300*
005400 ENVIRONMENT DIVISION.
005500* SAME BOX RUNS THE WHOLE NIGHTLY RETAIL DEPOSITS SUITE, ONE
005600* COMPILE TARGET.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.    IBM-370.
005900 OBJECT-COMPUTER.    IBM-370.
006000* UPSI-0 IS THE PROD/TEST TOGGLE SHARED WITH THE REST OF THE
006100* NIGHTLY SUITE.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CONSOLE IS CRT
006500     UPSI-0 ON  IS PROD-RUN
006600     UPSI-0 OFF IS TEST-RUN.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000* INBOUND CLIENT SIGN-UPS FROM THE ONLINE PLATFORM.
007100     SELECT CLIENT-APPLICATION-IN ASSIGN TO DYNAMIC CLARQ-PATH
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300* OLD-MASTER/NEW-MASTER PAIR FOR THE CLIENT ROSTER.
007400     SELECT CLIENT-MASTER-OLD     ASSIGN TO DYNAMIC CLIOLD-PATH
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT CLIENT-MASTER-NEW     ASSIGN TO DYNAMIC CLINEW-PATH
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800* OLD-MASTER/NEW-MASTER PAIR FOR THE ACCOUNT LEDGER -- E010
007900* APPENDS THE NEW CLIENT'S FIRST ACCOUNT HERE.
008000     SELECT ACCOUNT-MASTER-OLD    ASSIGN TO DYNAMIC ACTOLD-PATH
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT ACCOUNT-MASTER-NEW    ASSIGN TO DYNAMIC ACTNEW-PATH
008300         ORGANIZATION IS LINE SEQUENTIAL.
008400* END-OF-RUN CONTROL TOTALS FOR RETAIL DEPOSITS OPS.
008500     SELECT RUN-SUMMARY-RPT       ASSIGN TO DYNAMIC RPT-PATH
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000*
009100* RAW CLIENT-APPLICATION-IN RECORD -- REDEFINED BY THE COPYBOOK
009200* BELOW AS CLARQ-RECORD.
009300 FD  CLIENT-APPLICATION-IN
009400     LABEL RECORDS ARE STANDARD.
009500 01  CLARQ-FILE-REC                 PIC X(250).
009600*
009700 FD  CLIENT-MASTER-OLD
009800     LABEL RECORDS ARE STANDARD.
009900 01  CLIOLD-FILE-REC                PIC X(300).
010000*
010100 FD  CLIENT-MASTER-NEW
010200     LABEL RECORDS ARE STANDARD.
010300 01  CLINEW-FILE-REC                PIC X(300).
010400*
010500 FD  ACCOUNT-MASTER-OLD
010600     LABEL RECORDS ARE STANDARD.
010700 01  ACTOLD-FILE-REC                PIC X(300).
010800*
010900 FD  ACCOUNT-MASTER-NEW
011000     LABEL RECORDS ARE STANDARD.
011100 01  ACTNEW-FILE-REC                PIC X(300).
011200*
011300 FD  RUN-SUMMARY-RPT
011400     LABEL RECORDS ARE STANDARD.
011500 01  RPT-LINE                       PIC X(80).
011600*
011700 WORKING-STORAGE SECTION.
011800*
011900* DYNAMIC-ASSIGN PATHS, SAME LAYOUT AS THE REST OF THE SUITE.
012000 01  WS-FILE-PATHS.
012100     05  CLARQ-PATH                 PIC X(64)
012200         VALUE '/users/public/in/clarq.txt'.
012300     05  CLIOLD-PATH                PIC X(64)
012400         VALUE '/users/public/master/climr.old'.
012500     05  CLINEW-PATH                PIC X(64)
012600         VALUE '/users/public/master/climr.new'.
012700     05  ACTOLD-PATH                PIC X(64)
012800         VALUE '/users/public/master/actmr.old'.
012900     05  ACTNEW-PATH                PIC X(64)
013000         VALUE '/users/public/master/actmr.new'.
013100     05  RPT-PATH                   PIC X(64)
013200         VALUE '/users/public/out/setcl2100.rpt'.
013300     05  FILLER                     PIC X(02).
013400*
013500* WORKING COPY OF THE TRANSACTION AND MASTER RECORD LAYOUTS.
013600 COPY 'clarq.dd.cbl'.
013700 COPY 'climr.dd.cbl'.
013800 COPY 'actmr.dd.cbl'.
013900*
014000* CLIENT-MASTER LOADED WHOLE INTO THIS TABLE AT START OF RUN --
014100* NO ISAM ON THIS BOX, SO EVERY LOOKUP IS A LINEAR SCAN OF
014200* WS-CLIENT-TAB.  RAISED TO 5000 07/22/1992, TO 9999 NEVER
014300* NEEDED FOR CLIENTS (ONLY ACCOUNTS ARE CAPPED AT 9999).
014400 01  WS-CLIENT-TAB.
014500     05  WS-CLIENT-ENTRY OCCURS 5000 TIMES
014600                          INDEXED BY WS-CLI-IX.
014700         10  WS-CLI-EMAIL            PIC X(60).
014800         10  WS-CLI-FIRST-NAME       PIC X(30).
014900         10  WS-CLI-LAST-NAME        PIC X(30).
015000         10  WS-CLI-PASSWORD         PIC X(100).
015100         10  WS-CLI-STATUS           PIC X.
015200         10  FILLER                  PIC X(02).
015300     05  FILLER                      PIC X(02).
015400 01  WS-CLIENT-COUNT                 PIC S9(8) COMP VALUE ZERO.
015500*
015600* ACCOUNT-MASTER LOADED WHOLE INTO THIS TABLE.  RAISED TO 9999
015700* 02/17/2009 TO MATCH THE 4-DIGIT SEQUENCE SPACE EXACTLY.           CL0016
015800 01  WS-ACCOUNT-TAB.
015900     05  WS-ACCT-ENTRY OCCURS 9999 TIMES
016000                       INDEXED BY WS-ACT-IX.
016100         10  WS-ACT-NUMBER            PIC X(8).
016200         10  WS-ACT-BALANCE           PIC S9(9)V99 COMP-3.
016300         10  WS-ACT-OWNER-EMAIL       PIC X(60).
016400         10  WS-ACT-CREATE-DATE       PIC X(26).
016500         10  WS-ACT-STATUS            PIC X.
016600         10  FILLER                   PIC X(01).
016700     05  FILLER                       PIC X(01).
016800 01  WS-ACCOUNT-COUNT                 PIC S9(8) COMP VALUE ZERO.
016900*
017000* SIX SWITCHES -- END OF FILE, DUPLICATE-EMAIL FOUND, WHETHER
017100* THE APPLICATION EDITED CLEAN, WHETHER THE CLIENT WRITE WENT
017200* THROUGH, AND THE TWO ACCOUNT-OPENING SWITCHES E010 USES.
017300 01  WS-SWITCHES.
017400     05  CLARQ-EOF-SW                PIC X VALUE 'N'.
017500         88  CLARQ-EOF               VALUE 'Y'.
017600     05  WS-DUPLICATE-SW             PIC X.
017700         88  WS-DUPLICATE-FOUND      VALUE 'Y'.
017800     05  WS-CLIENT-VALID-SW          PIC X.
017900         88  WS-CLIENT-VALID         VALUE 'Y'.
018000     05  WS-CLIENT-WRITE-SW          PIC X.
018100         88  WS-CLIENT-WRITE-OK      VALUE 'Y'.
018200     05  WS-ACCT-VALID-SW            PIC X.
018300         88  WS-ACCT-VALID           VALUE 'Y'.
018400     05  WS-ACCT-OPEN-SW             PIC X.
018500         88  WS-ACCT-OPENED          VALUE 'Y'.
018600     05  FILLER                      PIC X(02).
018700*
018800* RUN-LEVEL COUNTERS PLUS THE PER-APPLICATION SCRATCH SUBSCRIPT
018900* THE SCAN PARAGRAPHS SHARE.
019000 01  WS-COUNTERS.
019100     05  WS-CLIENT-ACCEPT-CTR        PIC S9(7) COMP VALUE 0.
019200     05  WS-CLIENT-REJECT-CTR        PIC S9(7) COMP VALUE 0.
019300     05  WS-ACCT-OPENED-CTR          PIC S9(7) COMP VALUE 0.
019400     05  WS-SUB                      PIC S9(4) COMP VALUE 0.
019500     05  FILLER                      PIC X(02).
019600*
019700 01  WS-WORK-FIELDS.
019800     05  WS-REJECT-REASON            PIC X(60).
019900* WS-NEW-SEQ HOLDS THE 4-DIGIT SUFFIX F010 STAMPS ONTO THE NEW
020000* ACCOUNT NUMBER -- REDEFINED BELOW SO A MAINTAINER CAN INSPECT
020100* THE INDIVIDUAL DIGITS IF THE FORMATTING EVER NEEDS TO CHANGE.
020200     05  WS-NEW-SEQ                  PIC 9(4).
020300     05  WS-NEW-SEQ-R REDEFINES WS-NEW-SEQ.
020400         10  WS-NEW-SEQ-DIGITS OCCURS 4 TIMES PIC 9.
020500     05  WS-CLIENT-ACCT-CTR          PIC S9(2) COMP.
020600     05  FILLER                      PIC X(03).
020700*
020800* WS-CREATE-FLAG STANDS ALONE, NOT IN THE GROUP ABOVE -- IT GETS
020900* SET IN D010 AND TESTED CLEAR ACROSS IN E010, SO IT OUTLIVES
021000* ANY ONE WORKING-STORAGE GROUP'S REASON FOR BEING TOGETHER.
021100 77  WS-CREATE-FLAG              PIC X VALUE 'N'.
021200     88  WS-CREATE-REQUESTED     VALUE 'Y'.
021300*
021400* CURRENT-DATE/TIME BROKEN OUT SEPARATELY -- NO INTRINSIC
021500* FUNCTIONS ON THIS COMPILER, WE ACCEPT FROM DATE AND TIME.
021600 01  WS-CURRENT-DATE.
021700     05  WS-CD-YYYY                  PIC 9(4).
021800     05  WS-CD-MM                    PIC 9(2).
021900     05  WS-CD-DD                    PIC 9(2).
022000     05  FILLER                      PIC X(02).
022100 01  WS-CURRENT-TIME.
022200     05  WS-CT-HH                    PIC 9(2).
022300     05  WS-CT-MIN                   PIC 9(2).
022400     05  WS-CT-SEC                   PIC 9(2).
022500     05  WS-CT-CS                    PIC 9(2).
022600     05  FILLER                      PIC X(02).
022700*
022800 PROCEDURE DIVISION.
022900*
023000*----------------------------------------------------------
023100* A010-MAIN-LINE -- LOADS BOTH MASTERS, THEN DRIVES ONE CLIENT
023200* APPLICATION AT A TIME THROUGH D010 UNTIL EOF.  BOTH NEW
023300* MASTERS ARE ONLY WRITTEN ONCE, AT END OF RUN.
023400*----------------------------------------------------------
023500 A010-MAIN-LINE.
023600     DISPLAY SPACES UPON CRT.
023700     DISPLAY '* * * BEGIN SETCL2100 - CLIENT ONBOARDING * * *'
023800         UPON CRT.
023900* PRELOAD STEP.
024000     PERFORM B010-LOAD-CLIENT-MASTER-RTN.
024100     PERFORM B020-LOAD-ACCOUNT-MASTER-RTN.
024200     OPEN INPUT CLIENT-APPLICATION-IN.
024300     PERFORM C010-READ-APPLICATION-RTN.
024400     PERFORM D010-PROCESS-APPLICATION-RTN
024500         THRU D010-PROCESS-APPLICATION-EXIT
024600         UNTIL CLARQ-EOF.
024700     CLOSE CLIENT-APPLICATION-IN.
024800* END-OF-RUN STEP -- BOTH TABLES GO OUT WHOLE, ONE PASS EACH.
024900     PERFORM E900-REWRITE-CLIENT-MASTER-RTN.
025000     PERFORM E910-REWRITE-ACCOUNT-MASTER-RTN.
025100     PERFORM Z900-END-RTN.
025200*
025300*----------------------------------------------------------
025400* LOAD THE OLD CLIENT MASTER INTO WS-CLIENT-TAB.
025500*----------------------------------------------------------
025600 B010-LOAD-CLIENT-MASTER-RTN.
025700     MOVE ZERO TO WS-CLIENT-COUNT.
025800     OPEN INPUT CLIENT-MASTER-OLD.
025900 B010-LOAD-LOOP.
026000     READ CLIENT-MASTER-OLD INTO CLI-RECORD
026100         AT END GO TO B010-LOAD-DONE.
026200     ADD 1 TO WS-CLIENT-COUNT.
026300     SET WS-CLI-IX TO WS-CLIENT-COUNT.
026400     MOVE CLI-EMAIL      TO WS-CLI-EMAIL (WS-CLI-IX).
026500     MOVE CLI-FIRST-NAME TO WS-CLI-FIRST-NAME (WS-CLI-IX).
026600     MOVE CLI-LAST-NAME  TO WS-CLI-LAST-NAME (WS-CLI-IX).
026700     MOVE CLI-PASSWORD   TO WS-CLI-PASSWORD (WS-CLI-IX).
026800     MOVE CLI-STATUS     TO WS-CLI-STATUS (WS-CLI-IX).
026900     GO TO B010-LOAD-LOOP.
027000 B010-LOAD-DONE.
027100     CLOSE CLIENT-MASTER-OLD.
027200*
027300*----------------------------------------------------------
027400* LOAD THE OLD ACCOUNT MASTER INTO WS-ACCOUNT-TAB.  THE
027500* TABLE SIZE (WS-ACCOUNT-COUNT) IS ALSO SPEC'S
027600* COUNT-OF-ALL-ACCOUNTS -- SEE E010 BELOW.
027700*----------------------------------------------------------
027800 B020-LOAD-ACCOUNT-MASTER-RTN.
027900     MOVE ZERO TO WS-ACCOUNT-COUNT.
028000     OPEN INPUT ACCOUNT-MASTER-OLD.
028100 B020-LOAD-LOOP.
028200     READ ACCOUNT-MASTER-OLD INTO ACC-RECORD
028300         AT END GO TO B020-LOAD-DONE.
028400     ADD 1 TO WS-ACCOUNT-COUNT.
028500     SET WS-ACT-IX TO WS-ACCOUNT-COUNT.
028600     MOVE ACC-NUMBER       TO WS-ACT-NUMBER (WS-ACT-IX).
028700     MOVE ACC-BALANCE      TO WS-ACT-BALANCE (WS-ACT-IX).
028800     MOVE ACC-OWNER-EMAIL  TO WS-ACT-OWNER-EMAIL (WS-ACT-IX).
028900     MOVE ACC-CREATION-DATE
029000                           TO WS-ACT-CREATE-DATE (WS-ACT-IX).
029100     MOVE ACC-STATUS       TO WS-ACT-STATUS (WS-ACT-IX).
029200     GO TO B020-LOAD-LOOP.
029300 B020-LOAD-DONE.
029400     CLOSE ACCOUNT-MASTER-OLD.
029500*
029600* ONE READ AHEAD PER PASS, SAME EOF-SWITCH IDIOM AS THE REST OF
029700* THE SUITE.
029800 C010-READ-APPLICATION-RTN.
029900     READ CLIENT-APPLICATION-IN INTO CLARQ-RECORD
030000         AT END MOVE 'Y' TO CLARQ-EOF-SW.
030100*
030200*----------------------------------------------------------
030300* PROCESSES ONE CLIENT-APPLICATION-IN RECORD -- EDIT, CHECK
030400* FOR A DUPLICATE, HASH THE PASSWORD, POST THE MASTER, THEN
030500* OPEN THE FIRST ACCOUNT (REQ 87-0114).
030600*----------------------------------------------------------
030700 D010-PROCESS-APPLICATION-RTN.
030800     MOVE 'N' TO WS-DUPLICATE-SW.
030900     MOVE 'N' TO WS-CLIENT-VALID-SW.
031000     MOVE 'N' TO WS-CLIENT-WRITE-SW.
031100* STEP 1 -- ALL FOUR REQUIRED FIELDS MUST BE PRESENT.
031200     PERFORM D100-EDIT-CLIENT-RTN.
031300     IF NOT WS-CLIENT-VALID
031400         MOVE 'Missing data' TO WS-REJECT-REASON
031500         PERFORM D800-REJECT-CLIENT-RTN
031600         GO TO D010-PROCESS-APPLICATION-EXIT.
031700* STEP 2 -- EMAIL MUST NOT ALREADY BE ON THE ROSTER (AUDIT
031800* FINDING 87-114).
031900     PERFORM D200-DUPLICATE-CHECK-RTN.
032000     IF WS-DUPLICATE-FOUND
032100         MOVE 'Name already in use' TO WS-REJECT-REASON
032200         PERFORM D800-REJECT-CLIENT-RTN
032300         GO TO D010-PROCESS-APPLICATION-EXIT.
032400* STEP 3 -- ENCODE THE PASSWORD BEFORE IT EVER TOUCHES THE
032500* MASTER (SECURITY AUDIT 90-77).
032600     PERFORM D300-HASH-PASSWORD-RTN THRU D300-HASH-PASSWORD-EXIT.
032700* STEP 4 -- POST THE CLIENT MASTER, THEN OPEN THE FIRST
032800* ACCOUNT.  IF THE ACCOUNT OPEN FAILS THE CLIENT WRITE IS
032900* BACKED OUT TOO -- REGISTRATION IS ALL-OR-NOTHING.
033000     PERFORM D400-WRITE-CLIENT-RTN.
033100     IF WS-CLIENT-WRITE-OK
033200         ADD 1 TO WS-CLIENT-ACCEPT-CTR
033300         MOVE 'Y' TO WS-CREATE-FLAG
033400         PERFORM E010-ACCOUNT-OPENING-RTN
033500             THRU E010-ACCOUNT-OPENING-EXIT
033600         IF NOT WS-ACCT-OPENED
033700             PERFORM D900-BACKOUT-CLIENT-RTN
033800         END-IF
033900     ELSE
034000         MOVE 'This Client is not Autorized' TO WS-REJECT-REASON
034100         PERFORM D800-REJECT-CLIENT-RTN.
034200 D010-PROCESS-APPLICATION-EXIT.
034300     PERFORM C010-READ-APPLICATION-RTN.
034400*
034500*----------------------------------------------------------
034600* FIELD-PRESENCE EDIT -- ALL FOUR FIELDS MUST BE NON-BLANK.
034700* TIGHTENED 10/05/2013 TO ALSO CATCH LOW-VALUES OFF THE NEW
034800* ONLINE FRONT END, NOT JUST SPACES.
034900*----------------------------------------------------------
035000 D100-EDIT-CLIENT-RTN.
035100     MOVE 'Y' TO WS-CLIENT-VALID-SW.
035200     IF CLARQ-FIRST-NAME = SPACES OR LOW-VALUES
035300         MOVE 'N' TO WS-CLIENT-VALID-SW.
035400     IF CLARQ-LAST-NAME = SPACES OR LOW-VALUES
035500         MOVE 'N' TO WS-CLIENT-VALID-SW.
035600     IF CLARQ-EMAIL = SPACES OR LOW-VALUES
035700         MOVE 'N' TO WS-CLIENT-VALID-SW.
035800     IF CLARQ-PASSWORD = SPACES OR LOW-VALUES
035900         MOVE 'N' TO WS-CLIENT-VALID-SW.
036000*
036100*----------------------------------------------------------
036200* EMAIL IS THE ONLY KEY WE HAVE -- SCAN THE WHOLE TABLE.
036300*----------------------------------------------------------
036400 D200-DUPLICATE-CHECK-RTN.
036500     MOVE 'N' TO WS-DUPLICATE-SW.
036600     MOVE ZERO TO WS-SUB.
036700     IF WS-CLIENT-COUNT = ZERO
036800         GO TO D200-EXIT.
036900 D200-SCAN-LOOP.
037000     ADD 1 TO WS-SUB.
037100     IF WS-SUB > WS-CLIENT-COUNT
037200         GO TO D200-EXIT.
037300     SET WS-CLI-IX TO WS-SUB.
037400     IF WS-CLI-EMAIL (WS-CLI-IX) = CLARQ-EMAIL
037500         MOVE 'Y' TO WS-DUPLICATE-SW
037600         GO TO D200-EXIT.
037700     GO TO D200-SCAN-LOOP.
037800 D200-EXIT.
037900     EXIT.
038000*
038100*----------------------------------------------------------
038200* D300-HASH-PASSWORD-RTN -- STUB FOR THE SHOP'S STANDARD
038300* PASSWORD-HASH SUBPROGRAM.  ON THE ONLINE SIDE THIS IS A
038400* CALL TO THE SECURITY GROUP'S ENCODER; UNTIL THAT ROUTINE
038500* IS CLEARED FOR BATCH USE (SEC AUDIT 90-77) WE JUST COPY
038600* THE VALUE THROUGH.  DO NOT STORE PLAIN TEXT PAST THIS
038700* PARAGRAPH.
038800*----------------------------------------------------------
038900 D300-HASH-PASSWORD-RTN.
039000     MOVE CLARQ-PASSWORD TO CLI-PASSWORD.
039100 D300-HASH-PASSWORD-EXIT.
039200     EXIT.
039300*
039400* APPEND THE EDITED APPLICATION TO THE IN-MEMORY CLIENT TABLE.
039500* THE 5000-ENTRY CAP IS A HARD STOP -- A REQUEST THAT WOULD
039600* OVERFLOW THE TABLE IS SILENTLY DROPPED WITHOUT INCREMENTING
039700* THE COUNT (RETAIL HAS NEVER COME CLOSE TO THIS LIMIT).
039800 D400-WRITE-CLIENT-RTN.
039900     MOVE 'N' TO WS-CLIENT-WRITE-SW.
040000     MOVE CLARQ-FIRST-NAME TO CLI-FIRST-NAME.
040100     MOVE CLARQ-LAST-NAME  TO CLI-LAST-NAME.
040200     MOVE CLARQ-EMAIL      TO CLI-EMAIL.
040300     SET CLI-ACTIVE TO TRUE.
040400     ADD 1 TO WS-CLIENT-COUNT.
040500     IF WS-CLIENT-COUNT > 5000
040600         SUBTRACT 1 FROM WS-CLIENT-COUNT
040700         GO TO D400-EXIT.
040800     SET WS-CLI-IX TO WS-CLIENT-COUNT.
040900     MOVE CLI-EMAIL      TO WS-CLI-EMAIL (WS-CLI-IX).
041000     MOVE CLI-FIRST-NAME TO WS-CLI-FIRST-NAME (WS-CLI-IX).
041100     MOVE CLI-LAST-NAME  TO WS-CLI-LAST-NAME (WS-CLI-IX).
041200     MOVE CLI-PASSWORD   TO WS-CLI-PASSWORD (WS-CLI-IX).
041300     MOVE CLI-STATUS     TO WS-CLI-STATUS (WS-CLI-IX).
041400     MOVE 'Y' TO WS-CLIENT-WRITE-SW.
041500 D400-EXIT.
041600     EXIT.
041700*
041800* COMMON REJECT PATH -- BUMPS THE REJECT COUNT AND ECHOES THE
041900* REASON TO THE CONSOLE.
042000 D800-REJECT-CLIENT-RTN.
042100     ADD 1 TO WS-CLIENT-REJECT-CTR.
042200     DISPLAY 'REJECT - CLIENT ' CLARQ-EMAIL ' - '
042300         WS-REJECT-REASON UPON CRT.
042400*
042500*----------------------------------------------------------
042600* D900-BACKOUT-CLIENT-RTN -- REGISTRATION IS ALL-OR-NOTHING
042700* (REQ 87-0114 FOLLOW-ON, PROD BUG 88-055): IF THE ACCOUNT
042800* THIS CLIENT JUST WROTE FAILS TO OPEN, THE CLIENT COMES
042900* BACK OUT OF WS-CLIENT-TAB TOO -- WE WERE LEAVING CLIENTS
043000* ON THE MASTER WITH ZERO ACCOUNTS WHEN THE 9999-ACCOUNT
043100* CAP HIT RIGHT AFTER A CLIENT WRITE.  THE CLIENT WAS THE
043200* LAST ENTRY APPENDED TO THE TABLE, SO BACKING OUT IS JUST
043300* DROPPING THE COUNT BY ONE -- NO SHIFT NEEDED.
043400*----------------------------------------------------------
043500 D900-BACKOUT-CLIENT-RTN.
043600     SUBTRACT 1 FROM WS-CLIENT-COUNT.
043700     SUBTRACT 1 FROM WS-CLIENT-ACCEPT-CTR.
043800*
043900*----------------------------------------------------------
044000* ACCOUNT OPENING IS PERFORMED IN-LINE OFF A SUCCESSFUL
044100* CLIENT WRITE RATHER THAN RUN AS ITS OWN JOB STEP (CR 87-119
044200* -- NO SENSE SCHEDULING A SEPARATE STEP FOR ONE ACCOUNT).
044300* WS-CREATE-FLAG COMES IN SET TO 'Y' BUT WE STILL RUN THE
044400* EDIT BELOW SO A LATER CALLER CANNOT SKIP IT.
044500*----------------------------------------------------------
044600 E010-ACCOUNT-OPENING-RTN.
044700     MOVE 'N' TO WS-ACCT-VALID-SW.
044800     MOVE 'N' TO WS-ACCT-OPEN-SW.
044900* STEP 1 - RE-RESOLVE THE CLIENT WE JUST WROTE.
045000     PERFORM E020-RESOLVE-CLIENT-RTN
045100         THRU E020-RESOLVE-CLIENT-EXIT.
045200     IF NOT WS-ACCT-VALID
045300         MOVE 'Authenticated client is not recognized'
045400             TO WS-REJECT-REASON
045500         PERFORM D800-REJECT-CLIENT-RTN
045600         GO TO E010-ACCOUNT-OPENING-EXIT.
045700* STEP 2 - CREATE FLAG MUST BE EXPLICITLY TRUE.
045800     IF NOT WS-CREATE-REQUESTED
045900         MOVE 'Param for create is not received ?'
046000             TO WS-REJECT-REASON
046100         PERFORM D800-REJECT-CLIENT-RTN
046200         GO TO E010-ACCOUNT-OPENING-EXIT.
046300* STEP 3 - PER-CLIENT CAP OF 3 ACCOUNTS.  CORRECTED 01/18/1996
046400* TO COUNT ONLY LIVE ACCOUNTS, SEE PROD BUG 96-033.
046500     PERFORM E030-COUNT-CLIENT-ACCTS-RTN
046600         THRU E030-COUNT-CLIENT-ACCTS-EXIT.
046700     IF WS-CLIENT-ACCT-CTR NOT < 3
046800         MOVE 'You have a maximum accounts permitted'
046900             TO WS-REJECT-REASON
047000         PERFORM D800-REJECT-CLIENT-RTN
047100         GO TO E010-ACCOUNT-OPENING-EXIT.
047200* STEPS 4-5 - SYSTEM-WIDE CAP OF 9999 ACCOUNTS.
047300     IF WS-ACCOUNT-COUNT > 9999
047400         MOVE 'maximum of all accounts published '
047500             TO WS-REJECT-REASON
047600         PERFORM D800-REJECT-CLIENT-RTN
047700         GO TO E010-ACCOUNT-OPENING-EXIT.
047800* STEP 6 - NEXT ACCOUNT NUMBER.
047900     PERFORM F010-NEXT-ACCT-NO-RTN.
048000* STEP 7 - WRITE THE NEW ACCOUNT-RECORD AND APPEND IT TO THE
048100* IN-MEMORY TABLE E910 WILL WRITE OUT AT END OF RUN.
048200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
048300     ACCEPT WS-CURRENT-TIME FROM TIME.
048400     MOVE ZERO TO ACC-BALANCE.
048500     MOVE CLI-EMAIL TO ACC-OWNER-EMAIL.
048600     STRING WS-CD-YYYY '-' WS-CD-MM '-' WS-CD-DD '-'
048700            WS-CT-HH '.' WS-CT-MIN '.' WS-CT-SEC '.'
048800            WS-CT-CS '0000' DELIMITED BY SIZE
048900            INTO ACC-CREATION-DATE.
049000     SET ACC-OPEN TO TRUE.
049100     ADD 1 TO WS-ACCOUNT-COUNT.
049200     SET WS-ACT-IX TO WS-ACCOUNT-COUNT.
049300     MOVE ACC-NUMBER       TO WS-ACT-NUMBER (WS-ACT-IX).
049400     MOVE ACC-BALANCE      TO WS-ACT-BALANCE (WS-ACT-IX).
049500     MOVE ACC-OWNER-EMAIL  TO WS-ACT-OWNER-EMAIL (WS-ACT-IX).
049600     MOVE ACC-CREATION-DATE
049700                           TO WS-ACT-CREATE-DATE (WS-ACT-IX).
049800     MOVE ACC-STATUS       TO WS-ACT-STATUS (WS-ACT-IX).
049900     ADD 1 TO WS-ACCT-OPENED-CTR.
050000     MOVE 'Y' TO WS-ACCT-OPEN-SW.
050100     DISPLAY 'ACCOUNT OPENED ' ACC-NUMBER ' FOR '
050200         CLI-EMAIL UPON CRT.
050300 E010-ACCOUNT-OPENING-EXIT.
050400     EXIT.
050500*
050600* LINEAR SCAN TO CONFIRM THE JUST-WRITTEN CLIENT IS IN THE
050700* TABLE -- BELT-AND-BRACES CHECK, SHOULD ALWAYS FIND IT SINCE
050800* D400 JUST APPENDED THE ENTRY.
050900 E020-RESOLVE-CLIENT-RTN.
051000     MOVE ZERO TO WS-SUB.
051100 E020-SCAN-LOOP.
051200     ADD 1 TO WS-SUB.
051300     IF WS-SUB > WS-CLIENT-COUNT
051400         GO TO E020-RESOLVE-CLIENT-EXIT.
051500     SET WS-CLI-IX TO WS-SUB.
051600     IF WS-CLI-EMAIL (WS-CLI-IX) = CLI-EMAIL
051700         MOVE 'Y' TO WS-ACCT-VALID-SW
051800         GO TO E020-RESOLVE-CLIENT-EXIT.
051900     GO TO E020-SCAN-LOOP.
052000 E020-RESOLVE-CLIENT-EXIT.
052100     EXIT.
052200*
052300* COUNTS THIS CLIENT'S EXISTING ACCOUNTS AGAINST THE 3-ACCOUNT
052400* CAP -- SCANS THE WHOLE ACCOUNT TABLE, NO INDEX BY OWNER.
052500 E030-COUNT-CLIENT-ACCTS-RTN.
052600     MOVE ZERO TO WS-CLIENT-ACCT-CTR.
052700     MOVE ZERO TO WS-SUB.
052800 E030-SCAN-LOOP.
052900     ADD 1 TO WS-SUB.
053000     IF WS-SUB > WS-ACCOUNT-COUNT
053100         GO TO E030-COUNT-CLIENT-ACCTS-EXIT.
053200     SET WS-ACT-IX TO WS-SUB.
053300     IF WS-ACT-OWNER-EMAIL (WS-ACT-IX) = CLI-EMAIL
053400         ADD 1 TO WS-CLIENT-ACCT-CTR.
053500     GO TO E030-SCAN-LOOP.
053600 E030-COUNT-CLIENT-ACCTS-EXIT.
053700     EXIT.
053800*
053900*----------------------------------------------------------
054000* NEXT-SEQ = COUNT-OF-ALL-ACCOUNTS + 1, FORMATTED "014/"
054100* PLUS THE 4-DIGIT SEQUENCE -- NOT RE-ZEROED, THE WHOLE
054200* SUFFIX IS JUST THE RUNNING SEQUENCE NUMBER.  014 PREFIX IS
054300* THE STANDARD RETAIL DEPOSITS BRANCH CODE PER OPS MEMO 97-06.
054400*----------------------------------------------------------
054500 F010-NEXT-ACCT-NO-RTN.
054600     COMPUTE WS-NEW-SEQ = WS-ACCOUNT-COUNT + 1.
054700     MOVE '014' TO ACC-BRANCH-CODE.
054800     MOVE '/'   TO ACC-BRANCH-SLASH.
054900     MOVE WS-NEW-SEQ TO ACC-SEQ-NO.
055000*
055100* END-OF-RUN REWRITE -- EVERY CLIENT IN THE TABLE GOES OUT
055200* ONCE, IN THE SAME ORDER NEW ENTRIES WERE APPENDED THIS RUN
055300* (NOT RESEQUENCED BY EMAIL -- SEE THE CLIMR COPYBOOK NOTE).
055400 E900-REWRITE-CLIENT-MASTER-RTN.
055500     OPEN OUTPUT CLIENT-MASTER-NEW.
055600     MOVE ZERO TO WS-SUB.
055700 E900-WRITE-LOOP.
055800     ADD 1 TO WS-SUB.
055900     IF WS-SUB > WS-CLIENT-COUNT
056000         GO TO E900-WRITE-DONE.
056100     SET WS-CLI-IX TO WS-SUB.
056200     MOVE WS-CLI-EMAIL (WS-CLI-IX)      TO CLI-EMAIL.
056300     MOVE WS-CLI-FIRST-NAME (WS-CLI-IX) TO CLI-FIRST-NAME.
056400     MOVE WS-CLI-LAST-NAME (WS-CLI-IX)  TO CLI-LAST-NAME.
056500     MOVE WS-CLI-PASSWORD (WS-CLI-IX)   TO CLI-PASSWORD.
056600     MOVE WS-CLI-STATUS (WS-CLI-IX)     TO CLI-STATUS.
056700     WRITE CLINEW-FILE-REC FROM CLI-RECORD.
056800     GO TO E900-WRITE-LOOP.
056900 E900-WRITE-DONE.
057000     CLOSE CLIENT-MASTER-NEW.
057100*
057200* END-OF-RUN REWRITE -- EVERY ACCOUNT IN THE TABLE GOES OUT
057300* ONCE, CARRYING WHATEVER FIRST ACCOUNTS THIS RUN OPENED.
057400 E910-REWRITE-ACCOUNT-MASTER-RTN.
057500     OPEN OUTPUT ACCOUNT-MASTER-NEW.
057600     MOVE ZERO TO WS-SUB.
057700 E910-WRITE-LOOP.
057800     ADD 1 TO WS-SUB.
057900     IF WS-SUB > WS-ACCOUNT-COUNT
058000         GO TO E910-WRITE-DONE.
058100     SET WS-ACT-IX TO WS-SUB.
058200     MOVE WS-ACT-NUMBER (WS-ACT-IX)      TO ACC-NUMBER.
058300     MOVE WS-ACT-BALANCE (WS-ACT-IX)     TO ACC-BALANCE.
058400     MOVE WS-ACT-OWNER-EMAIL (WS-ACT-IX) TO ACC-OWNER-EMAIL.
058500     MOVE WS-ACT-CREATE-DATE (WS-ACT-IX) TO ACC-CREATION-DATE.
058600     MOVE WS-ACT-STATUS (WS-ACT-IX)      TO ACC-STATUS.
058700     WRITE ACTNEW-FILE-REC FROM ACC-RECORD.
058800     GO TO E910-WRITE-LOOP.
058900 E910-WRITE-DONE.
059000     CLOSE ACCOUNT-MASTER-NEW.
059100*
059200* END-OF-RUN CONTROL TOTALS FOR RETAIL DEPOSITS OPS (REQ
059300* 01-1187) -- OPS WAS RECONCILING THESE COUNTS BY HAND OFF
059400* THE CONSOLE LOG.
059500 Z900-END-RTN.
059600     OPEN OUTPUT RUN-SUMMARY-RPT.
059700     MOVE SPACES TO RPT-LINE.
059800     STRING 'CLIENTS ACCEPTED - ' WS-CLIENT-ACCEPT-CTR
059900         DELIMITED BY SIZE INTO RPT-LINE.
060000     WRITE RPT-LINE.
060100     MOVE SPACES TO RPT-LINE.
060200     STRING 'CLIENTS REJECTED - ' WS-CLIENT-REJECT-CTR
060300         DELIMITED BY SIZE INTO RPT-LINE.
060400     WRITE RPT-LINE.
060500     MOVE SPACES TO RPT-LINE.
060600     STRING 'ACCOUNTS OPENED  - ' WS-ACCT-OPENED-CTR
060700         DELIMITED BY SIZE INTO RPT-LINE.
060800     WRITE RPT-LINE.
060900     CLOSE RUN-SUMMARY-RPT.
061000     DISPLAY 'CLIENTS ACCEPTED ' WS-CLIENT-ACCEPT-CTR
061100         UPON CRT.
061200     DISPLAY 'CLIENTS REJECTED ' WS-CLIENT-REJECT-CTR
061300         UPON CRT.
061400     DISPLAY 'ACCOUNTS OPENED  ' WS-ACCT-OPENED-CTR
061500         UPON CRT.
061600     DISPLAY '* * * END SETCL2100 * * *' UPON CRT.
061700     STOP RUN.
