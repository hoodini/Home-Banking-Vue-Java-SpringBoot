000100* XFRRQ.DD.CBL -- TRANSFER-REQUEST-IN TRANSACTION RECORD
000200* ONE PER TRANSFER INSTRUCTION.  XFRRQ-AUTH-EMAIL IS THE
000300* CALLING CLIENT'S EMAIL (SEE THE NOTE IN CRDRQ.DD.CBL).
000400 01  XFRRQ-RECORD.
000500     05  XFRRQ-AUTH-EMAIL            PIC X(60).
000600     05  XFRRQ-AMOUNT                PIC S9(9)V99 COMP-3.
000700     05  XFRRQ-DESCRIPTION           PIC X(60).
000800     05  XFRRQ-ORIGIN-ACCOUNT        PIC X(8).
000900     05  XFRRQ-DEST-ACCOUNT          PIC X(8).
001000     05  FILLER                      PIC X(30).
