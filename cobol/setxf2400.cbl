000100*****************************************************************
000200* PROGRAM-ID.  SETXF2400
000300* NIGHTLY FUNDS TRANSFER RUN -- ACCOUNT-TO-ACCOUNT POSTING.
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     SETXF2400.
000700 AUTHOR.         T L KOEPPEL.
000800 INSTALLATION.   CONSUMER BANKING SYSTEMS - RETAIL DEPOSITS.
000900 DATE-WRITTEN.   11/05/1990.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - CUSTOMER DATA - IN
001200-                "HOUSE USE ONLY, DO NOT COPY TO REMOVABLE MEDIA.
001300*****************************************************************
001400* C H A N G E   L O G
001500*-----------------------------------------------------------
001600* 11/05/1990 TLK ORIGINAL CODING.  READS TRANSFER-REQUEST-IN,       XF0001
001700*                POSTS DEBIT/CREDIT PAIR TO ACCOUNT-MASTER.
001800* 04/02/1991 TLK ORIGIN-EQUALS-DEST EDIT ADDED PER AUDIT             91018
001900*                FINDING 91-018 -- WAS LETTING PEOPLE "TRANSFER"
002000*                MONEY TO THE SAME ACCOUNT AND DOUBLE-POST.
002100* 08/19/1993 RH  NOTE FOR NEXT MAINTAINER: THE OWNERSHIP-EDIT        93311
002200*                REJECT MESSAGE BELOW SAYS "THE ACCOUNTS ARE
002300*                EQUALS" EVEN THOUGH IT FIRES WHEN THE ORIGIN
002400*                ACCOUNT DOESN'T BELONG TO THE CALLER -- THAT
002500*                IS THE MESSAGE TEXT THE ONLINE PLATFORM USES
002600*                (CR 93-311), DO NOT "FIX" THE WORDING.
002700* 02/14/1995 JMP INSUFFICIENT-FUNDS EDIT NOW CHECKED BEFORE THE      95077
002800*                DEBIT/CREDIT PAIR IS POSTED, NOT AFTER --
002900*                PROD BUG 95-077 LEFT A NEGATIVE BALANCE ON
003000*                THE BOOKS OVERNIGHT.
003100* 11/23/1998 CBW Y2K REMEDIATION -- TRANSACTION TIMESTAMP           XF0005
003200*                REVIEWED, FULL 4-DIGIT YEAR THROUGHOUT.  CERT
003300*                98-Y2K-0114.
003400* 06/02/2000 CBW MINOR - CONFIRMED NO 2-DIGIT YEAR STORAGE          XF0006
003500*                ANYWHERE IN THIS PROGRAM, NO CHANGE REQUIRED.
003600* 09/17/2003 DNP END-OF-RUN CONTROL TOTALS ADDED (REQ 01-1187       011187
003700*                FOLLOW-ON), MATCHES SETCL2100 FORMAT.
003800* 01/09/2014 SGK ACCOUNT TABLE RAISED TO 9999 TO MATCH THE          090261
003900*                OTHER LEDGER PROGRAMS (REQ 09-0261 FOLLOW-ON).
004000*****************************************************************
004100*
004200 ENVIRONMENT DIVISION.
004300* SOURCE/OBJECT ARE THE SAME BOX -- WE DO NOT CROSS-COMPILE ANY
004400* OF THE BATCH SUITE.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.    IBM-370.
004700 OBJECT-COMPUTER.    IBM-370.
004800* UPSI-0 SEPARATES A PROD RUN FROM A TEST RUN SO OPS CAN RE-RUN
004900* A NIGHT'S TRANSFERS AGAINST A COPY OF THE MASTERS WITHOUT
005000* TOUCHING THE REAL ACCOUNT-MASTER FILE.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CONSOLE IS CRT
005400     UPSI-0 ON  IS PROD-RUN
005500     UPSI-0 OFF IS TEST-RUN.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900* INBOUND TRANSFER REQUESTS FROM THE ONLINE PLATFORM.
006000     SELECT TRANSFER-REQUEST-IN  ASSIGN TO DYNAMIC XFRRQ-PATH
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200* READ-ONLY LOOKUP -- CONFIRMS THE AUTHENTICATED EMAIL ON THE
006300* REQUEST IS A REAL CLIENT BEFORE WE TOUCH ANY MONEY.
006400     SELECT CLIENT-MASTER        ASSIGN TO DYNAMIC CLIMR-PATH
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600* OLD-MASTER/NEW-MASTER PAIR -- BALANCES ARE READ FROM THE OLD
006700* COPY AND THE UPDATED BALANCES ARE REWRITTEN TO THE NEW COPY
006800* ONLY AFTER EVERY REQUEST ON THE RUN HAS BEEN PROCESSED.
006900     SELECT ACCOUNT-MASTER-OLD   ASSIGN TO DYNAMIC ACTOLD-PATH
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100     SELECT ACCOUNT-MASTER-NEW   ASSIGN TO DYNAMIC ACTNEW-PATH
007200         ORGANIZATION IS LINE SEQUENTIAL.
007300* ONE ENTRY PER POSTED LEG (DEBIT AND CREDIT EACH GET THEIR OWN
007400* ENTRY) -- OPENED EXTEND SO A NIGHT'S TRANSFERS APPEND ONTO
007500* WHATEVER THE OTHER BATCH PROGRAMS ALREADY WROTE.
007600     SELECT TRANSACTION-LOG      ASSIGN TO DYNAMIC TXNLG-PATH
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800* END-OF-RUN CONTROL TOTALS FOR LENDING/DEPOSITS OPS.
007900     SELECT RUN-SUMMARY-RPT      ASSIGN TO DYNAMIC RPT-PATH
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500* RAW TRANSFER-REQUEST-IN RECORD -- REDEFINED AS XFRRQ-RECORD
008600* BELOW VIA THE COPYBOOK, SAME PATTERN AS THE OTHER NIGHTLY
008700* PROGRAMS IN THIS SUITE.
008800 FD  TRANSFER-REQUEST-IN
008900     LABEL RECORDS ARE STANDARD.
009000 01  XFRRQ-FILE-REC                 PIC X(200).
009100*
009200 FD  CLIENT-MASTER
009300     LABEL RECORDS ARE STANDARD.
009400 01  CLIMR-FILE-REC                 PIC X(300).
009500*
009600 FD  ACCOUNT-MASTER-OLD
009700     LABEL RECORDS ARE STANDARD.
009800 01  ACTOLD-FILE-REC                PIC X(300).
009900*
010000 FD  ACCOUNT-MASTER-NEW
010100     LABEL RECORDS ARE STANDARD.
010200 01  ACTNEW-FILE-REC                PIC X(300).
010300*
010400 FD  TRANSACTION-LOG
010500     LABEL RECORDS ARE STANDARD.
010600 01  TXNLG-FILE-REC                 PIC X(150).
010700*
010800 FD  RUN-SUMMARY-RPT
010900     LABEL RECORDS ARE STANDARD.
011000 01  RPT-LINE                       PIC X(80).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400* DYNAMIC-ASSIGN PATHS -- ONE VALUE CLAUSE PER FILE, SAME LAYOUT
011500* THE REST OF THE SUITE USES SO OPS CAN GREP ONE STYLE OF LINE
011600* ACROSS ALL FOUR NIGHTLY PROGRAMS WHEN CHASING A BAD PATH.
011700 01  WS-FILE-PATHS.
011800     05  XFRRQ-PATH                 PIC X(64)
011900         VALUE '/users/public/in/xfrrq.txt'.
012000     05  CLIMR-PATH                 PIC X(64)
012100         VALUE '/users/public/master/climr.new'.
012200     05  ACTOLD-PATH                PIC X(64)
012300         VALUE '/users/public/master/actmr.new2'.
012400     05  ACTNEW-PATH                PIC X(64)
012500         VALUE '/users/public/master/actmr.new3'.
012600     05  TXNLG-PATH                 PIC X(64)
012700         VALUE '/users/public/master/txnlg.dat'.
012800     05  RPT-PATH                   PIC X(64)
012900         VALUE '/users/public/out/setxf2400.rpt'.
013000     05  FILLER                     PIC X(02).
013100*
013200 COPY 'xfrrq.dd.cbl'.
013300 COPY 'climr.dd.cbl'.
013400 COPY 'actmr.dd.cbl'.
013500 COPY 'txnlg.dd.cbl'.
013600*
013700* CLIENT-MASTER LOADED WHOLE AT START OF RUN -- WE ONLY NEED THE
013800* EMAIL TO CONFIRM THE REQUESTER IS A REAL CLIENT, SO THE TABLE
013900* CARRIES NOTHING ELSE.
014000 01  WS-CLIENT-TAB.
014100     05  WS-CLI-ENTRY OCCURS 5000 TIMES
014200                      INDEXED BY WS-CLI-IX.
014300         10  WS-CLI-EMAIL             PIC X(60).
014400         10  FILLER                   PIC X(02).
014500     05  FILLER                       PIC X(02).
014600 01  WS-CLIENT-COUNT                  PIC S9(8) COMP VALUE ZERO.
014700*
014800* ACCOUNT-MASTER LOADED WHOLE TOO -- BOTH LEGS OF A TRANSFER
014900* (ORIGIN AND DESTINATION) ARE RESOLVED AGAINST THIS SAME TABLE
015000* AND THE UPDATED BALANCES ARE POSTED BACK INTO IT IN PLACE.
015100 01  WS-ACCOUNT-TAB.
015200     05  WS-ACT-ENTRY OCCURS 9999 TIMES
015300                      INDEXED BY WS-ACT-IX.
015400         10  WS-ACT-NUMBER            PIC X(8).
015500         10  WS-ACT-BALANCE           PIC S9(9)V99 COMP-3.
015600         10  WS-ACT-OWNER-EMAIL       PIC X(60).
015700         10  WS-ACT-CREATE-DATE       PIC X(26).
015800         10  WS-ACT-STATUS            PIC X.
015900         10  FILLER                   PIC X(01).
016000     05  FILLER                       PIC X(01).
016100 01  WS-ACCOUNT-COUNT                 PIC S9(8) COMP VALUE ZERO.
016200*
016300 01  WS-SWITCHES.
016400     05  XFRRQ-EOF-SW                PIC X VALUE 'N'.
016500         88  XFRRQ-EOF               VALUE 'Y'.
016600     05  WS-XFR-REJECT-SW            PIC X.
016700         88  WS-XFR-REJECTED         VALUE 'Y'.
016800     05  WS-CLIENT-VALID-SW          PIC X.
016900         88  WS-CLIENT-VALID         VALUE 'Y'.
017000     05  FILLER                      PIC X(02).
017100*
017200 01  WS-COUNTERS.
017300     05  WS-XFR-POSTED-CTR           PIC S9(7) COMP VALUE 0.
017400     05  WS-XFR-REJECT-CTR           PIC S9(7) COMP VALUE 0.
017500     05  WS-SUB                      PIC S9(4) COMP VALUE 0.
017600     05  WS-ORIGIN-FOUND-IX          PIC S9(8) COMP VALUE 0.
017700     05  FILLER                      PIC X(06).
017800*
017900* WS-DEST-FOUND-IX IS THE DESTINATION-SIDE LOOKUP SUBSCRIPT --
018000* PULLED OUT OF THE GROUP ABOVE SINCE D200 SETS IT INDEPENDENTLY
018100* OF THE ORIGIN-SIDE SEARCH AND OF WHEN THE COUNTERS RESET.
018200 77  WS-DEST-FOUND-IX            PIC S9(8) COMP VALUE 0.
018300*
018400 01  WS-WORK-FIELDS.
018500     05  WS-REJECT-REASON            PIC X(60).
018600     05  WS-XFR-TOTAL                PIC S9(11)V99 COMP-3
018700                                         VALUE 0.
018800     05  FILLER                      PIC X(02).
018900*
019000* CURRENT-DATE/TIME BROKEN OUT SEPARATELY -- NO INTRINSIC
019100* FUNCTIONS ON THIS COMPILER, WE ACCEPT FROM DATE AND TIME AND
019200* BUILD THE TRANSACTION-LOG TIMESTAMP BY HAND IN F010.
019300 01  WS-CURRENT-DATE.
019400     05  WS-CD-YYYY                  PIC 9(4).
019500     05  WS-CD-MM                    PIC 9(2).
019600     05  WS-CD-DD                    PIC 9(2).
019700     05  FILLER                      PIC X(02).
019800 01  WS-CURRENT-TIME.
019900     05  WS-CT-HH                    PIC 9(2).
020000     05  WS-CT-MIN                   PIC 9(2).
020100     05  WS-CT-SEC                   PIC 9(2).
020200     05  WS-CT-CS                    PIC 9(2).
020300     05  FILLER                      PIC X(02).
020400*
020500 PROCEDURE DIVISION.
020600*
020700*----------------------------------------------------------
020800* A010-MAIN-LINE -- LOADS BOTH MASTERS, THEN DRIVES ONE
020900* TRANSFER REQUEST AT A TIME THROUGH D010 UNTIL THE INPUT
021000* FILE IS EXHAUSTED.  ACCOUNT-MASTER-NEW IS ONLY WRITTEN AT
021100* THE END OF THE RUN, NEVER PER-REQUEST.
021200*----------------------------------------------------------
021300 A010-MAIN-LINE.
021400     DISPLAY SPACES UPON CRT.
021500     DISPLAY '* * * BEGIN SETXF2400 - FUNDS TRANSFER * * *'
021600         UPON CRT.
021700* PRELOAD STEP -- BOTH MASTERS COME IN WHOLE BEFORE THE FIRST
021800* REQUEST IS READ.
021900     PERFORM B010-LOAD-CLIENT-MASTER-RTN.
022000     PERFORM B020-LOAD-ACCOUNT-MASTER-RTN.
022100     OPEN EXTEND TRANSACTION-LOG.
022200     OPEN INPUT TRANSFER-REQUEST-IN.
022300     PERFORM C010-READ-REQUEST-RTN.
022400     PERFORM D010-PROCESS-REQUEST-RTN
022500         THRU D010-PROCESS-REQUEST-EXIT
022600         UNTIL XFRRQ-EOF.
022700     CLOSE TRANSFER-REQUEST-IN.
022800     CLOSE TRANSACTION-LOG.
022900* END-OF-RUN STEP -- ACCOUNT-MASTER-NEW PICKS UP EVERY BALANCE
023000* CHANGE MADE BY EVERY REQUEST IN THE RUN IN ONE PASS.
023100     PERFORM E900-REWRITE-ACCOUNT-MASTER-RTN.
023200     PERFORM Z900-END-RTN.
023300*
023400*----------------------------------------------------------
023500* B010-LOAD-CLIENT-MASTER-RTN -- READ-ONLY PRELOAD OF THE
023600* CLIENT ROSTER.  NOTHING IS EVER WRITTEN BACK TO THIS TABLE.
023700*----------------------------------------------------------
023800 B010-LOAD-CLIENT-MASTER-RTN.
023900     MOVE ZERO TO WS-CLIENT-COUNT.
024000     OPEN INPUT CLIENT-MASTER.
024100 B010-LOAD-LOOP.
024200     READ CLIENT-MASTER INTO CLI-RECORD
024300         AT END GO TO B010-LOAD-DONE.
024400     ADD 1 TO WS-CLIENT-COUNT.
024500     SET WS-CLI-IX TO WS-CLIENT-COUNT.
024600     MOVE CLI-EMAIL TO WS-CLI-EMAIL (WS-CLI-IX).
024700     GO TO B010-LOAD-LOOP.
024800 B010-LOAD-DONE.
024900     CLOSE CLIENT-MASTER.
025000*
025100*----------------------------------------------------------
025200* B020-LOAD-ACCOUNT-MASTER-RTN -- PRELOAD OF THE ACCOUNT
025300* MASTER OLD COPY.  BALANCES LOADED HERE ARE ADJUSTED IN
025400* PLACE BY F010 AS TRANSFERS POST DURING THE RUN.
025500*----------------------------------------------------------
025600 B020-LOAD-ACCOUNT-MASTER-RTN.
025700     MOVE ZERO TO WS-ACCOUNT-COUNT.
025800     OPEN INPUT ACCOUNT-MASTER-OLD.
025900 B020-LOAD-LOOP.
026000     READ ACCOUNT-MASTER-OLD INTO ACC-RECORD
026100         AT END GO TO B020-LOAD-DONE.
026200     ADD 1 TO WS-ACCOUNT-COUNT.
026300     SET WS-ACT-IX TO WS-ACCOUNT-COUNT.
026400     MOVE ACC-NUMBER       TO WS-ACT-NUMBER (WS-ACT-IX).
026500     MOVE ACC-BALANCE      TO WS-ACT-BALANCE (WS-ACT-IX).
026600     MOVE ACC-OWNER-EMAIL  TO WS-ACT-OWNER-EMAIL (WS-ACT-IX).
026700     MOVE ACC-CREATION-DATE
026800                           TO WS-ACT-CREATE-DATE (WS-ACT-IX).
026900     MOVE ACC-STATUS       TO WS-ACT-STATUS (WS-ACT-IX).
027000     GO TO B020-LOAD-LOOP.
027100 B020-LOAD-DONE.
027200     CLOSE ACCOUNT-MASTER-OLD.
027300*
027400* ONE READ AHEAD PER PASS -- XFRRQ-EOF-SW DRIVES THE
027500* PERFORM ... UNTIL IN A010, SAME IDIOM AS THE OTHER THREE
027600* NIGHTLY PROGRAMS.
027700 C010-READ-REQUEST-RTN.
027800     READ TRANSFER-REQUEST-IN INTO XFRRQ-RECORD
027900         AT END MOVE 'Y' TO XFRRQ-EOF-SW.
028000*
028100*----------------------------------------------------------
028200* PROCESSES ONE TRANSFER-REQUEST-IN RECORD -- RESOLVE THE
028300* REQUESTING CLIENT, EDIT THE ACCOUNTS AND AMOUNT, THEN POST
028400* THE DEBIT/CREDIT PAIR (CR 90-206).
028500*----------------------------------------------------------
028600 D010-PROCESS-REQUEST-RTN.
028700     MOVE 'N' TO WS-XFR-REJECT-SW.
028800* STEP 1 -- CONFIRM THE AUTHENTICATED EMAIL ON THE REQUEST
028900* BELONGS TO A REAL CLIENT.
029000     PERFORM D100-RESOLVE-CLIENT-RTN
029100         THRU D100-RESOLVE-CLIENT-EXIT.
029200     IF NOT WS-CLIENT-VALID
029300         MOVE 'Authenticated client is not recognized'
029400             TO WS-REJECT-REASON
029500         PERFORM D800-REJECT-XFR-RTN
029600         GO TO D010-PROCESS-REQUEST-EXIT.
029700* STEP 2 -- BOTH ACCOUNT NUMBERS MUST BE PRESENT ON THE FORM.
029800     IF XFRRQ-ORIGIN-ACCOUNT = SPACES
029900             OR XFRRQ-DEST-ACCOUNT = SPACES
030000         MOVE 'Please fill in all the fields of the form'
030100             TO WS-REJECT-REASON
030200         PERFORM D800-REJECT-XFR-RTN
030300         GO TO D010-PROCESS-REQUEST-EXIT.
030400* STEP 3 -- AMOUNT MUST BE POSITIVE.
030500     IF XFRRQ-AMOUNT NOT > ZERO
030600         MOVE 'Invalid amount, please try again'
030700             TO WS-REJECT-REASON
030800         PERFORM D800-REJECT-XFR-RTN
030900         GO TO D010-PROCESS-REQUEST-EXIT.
031000* STEP 4 -- ORIGIN AND DESTINATION CANNOT BE THE SAME ACCOUNT
031100* (AUDIT FINDING 91-018, SEE CHANGE LOG ABOVE).
031200     IF XFRRQ-ORIGIN-ACCOUNT = XFRRQ-DEST-ACCOUNT
031300         MOVE 'Operation invalid between account origin and'
031400-            ' account destiny - Validations 1'
031500             TO WS-REJECT-REASON
031600         PERFORM D800-REJECT-XFR-RTN
031700         GO TO D010-PROCESS-REQUEST-EXIT.
031800* STEP 5 -- DESTINATION ACCOUNT MUST EXIST ON THE MASTER.
031900     PERFORM D200-RESOLVE-DEST-RTN THRU D200-RESOLVE-DEST-EXIT.
032000     IF WS-XFR-REJECTED
032100         GO TO D010-PROCESS-REQUEST-EXIT.
032200* STEPS 6-8 -- ORIGIN ACCOUNT MUST EXIST, BELONG TO THE
032300* REQUESTING CLIENT, AND HOLD ENOUGH BALANCE TO COVER THE
032400* TRANSFER.
032500     PERFORM D300-RESOLVE-ORIGIN-RTN
032600         THRU D300-RESOLVE-ORIGIN-EXIT.
032700     IF WS-XFR-REJECTED
032800         GO TO D010-PROCESS-REQUEST-EXIT.
032900* STEPS 9-10 -- EVERY EDIT PASSED, POST THE DEBIT/CREDIT PAIR.
033000     PERFORM F010-POST-TRANSFER-RTN.
033100 D010-PROCESS-REQUEST-EXIT.
033200     PERFORM C010-READ-REQUEST-RTN.
033300*
033400* LINEAR SCAN OF THE CLIENT TABLE -- SAME AS THE OTHER THREE
033500* NIGHTLY PROGRAMS, NO SEARCH VERB, THE TABLE IS SMALL ENOUGH
033600* THAT IT HAS NEVER BEEN WORTH INDEXING.
033700 D100-RESOLVE-CLIENT-RTN.
033800     MOVE 'N' TO WS-CLIENT-VALID-SW.
033900     MOVE ZERO TO WS-SUB.
034000 D100-SCAN-LOOP.
034100     ADD 1 TO WS-SUB.
034200     IF WS-SUB > WS-CLIENT-COUNT
034300         GO TO D100-RESOLVE-CLIENT-EXIT.
034400     SET WS-CLI-IX TO WS-SUB.
034500     IF WS-CLI-EMAIL (WS-CLI-IX) = XFRRQ-AUTH-EMAIL
034600         MOVE 'Y' TO WS-CLIENT-VALID-SW
034700         GO TO D100-RESOLVE-CLIENT-EXIT.
034800     GO TO D100-SCAN-LOOP.
034900 D100-RESOLVE-CLIENT-EXIT.
035000     EXIT.
035100*
035200*----------------------------------------------------------
035300* D200-RESOLVE-DEST-RTN -- STEP 5.
035400*----------------------------------------------------------
035500 D200-RESOLVE-DEST-RTN.
035600     MOVE ZERO TO WS-DEST-FOUND-IX.
035700     MOVE ZERO TO WS-SUB.
035800 D200-SCAN-LOOP.
035900     ADD 1 TO WS-SUB.
036000     IF WS-SUB > WS-ACCOUNT-COUNT
036100         GO TO D200-SCAN-DONE.
036200     SET WS-ACT-IX TO WS-SUB.
036300     IF WS-ACT-NUMBER (WS-ACT-IX) = XFRRQ-DEST-ACCOUNT
036400         MOVE WS-SUB TO WS-DEST-FOUND-IX
036500         GO TO D200-SCAN-DONE.
036600     GO TO D200-SCAN-LOOP.
036700 D200-SCAN-DONE.
036800* AN UNRESOLVED DESTINATION GETS ITS OWN MESSAGE -- UNLIKE THE
036900* ORIGIN SIDE BELOW, OPS HAS NEVER ASKED US TO COLLAPSE THIS
037000* ONE INTO THE OWNERSHIP-MISMATCH TEXT.
037100     IF WS-DEST-FOUND-IX = ZERO
037200         MOVE 'the destination account cannot be found,'
037300-            ' please try again' TO WS-REJECT-REASON
037400         MOVE 'Y' TO WS-XFR-REJECT-SW
037500         PERFORM D800-REJECT-XFR-RTN.
037600 D200-RESOLVE-DEST-EXIT.
037700     EXIT.
037800*
037900*----------------------------------------------------------
038000* D300-RESOLVE-ORIGIN-RTN -- STEPS 6-8.  REJECT MESSAGE ON
038100* THE OWNERSHIP EDIT IS REUSED VERBATIM FROM THE ONLINE
038200* PLATFORM -- SEE THE 08/19/1993 CHANGE-LOG NOTE ABOVE.
038300*----------------------------------------------------------
038400 D300-RESOLVE-ORIGIN-RTN.
038500     MOVE ZERO TO WS-ORIGIN-FOUND-IX.
038600     MOVE ZERO TO WS-SUB.
038700 D300-SCAN-LOOP.
038800     ADD 1 TO WS-SUB.
038900     IF WS-SUB > WS-ACCOUNT-COUNT
039000         GO TO D300-SCAN-DONE.
039100     SET WS-ACT-IX TO WS-SUB.
039200     IF WS-ACT-NUMBER (WS-ACT-IX) = XFRRQ-ORIGIN-ACCOUNT
039300         MOVE WS-SUB TO WS-ORIGIN-FOUND-IX
039400         GO TO D300-SCAN-DONE.
039500     GO TO D300-SCAN-LOOP.
039600 D300-SCAN-DONE.
039700* WE CARRY NO SEPARATE "ORIGIN NOT FOUND" MESSAGE -- AN
039800* UNRESOLVED ORIGIN FALLS INTO THE SAME OWNERSHIP-MISMATCH
039900* PATH AS A WRONGLY-OWNED ONE (CR 90-206).
040000     IF WS-ORIGIN-FOUND-IX = ZERO
040100         MOVE 'Operation invalid between account origin and'
040200-            ' account destiny - the accounts are equals'
040300             TO WS-REJECT-REASON
040400         MOVE 'Y' TO WS-XFR-REJECT-SW
040500         PERFORM D800-REJECT-XFR-RTN
040600         GO TO D300-RESOLVE-ORIGIN-EXIT.
040700* STEP 7 -- ORIGIN ACCOUNT MUST BELONG TO THE AUTHENTICATED
040800* CLIENT ON THE REQUEST.
040900     SET WS-ACT-IX TO WS-ORIGIN-FOUND-IX.
041000     IF WS-ACT-OWNER-EMAIL (WS-ACT-IX) NOT = XFRRQ-AUTH-EMAIL
041100         MOVE 'Operation invalid between account origin and'
041200-            ' account destiny - the accounts are equals'
041300             TO WS-REJECT-REASON
041400         MOVE 'Y' TO WS-XFR-REJECT-SW
041500         PERFORM D800-REJECT-XFR-RTN
041600         GO TO D300-RESOLVE-ORIGIN-EXIT.
041700* STEP 8 -- ORIGIN BALANCE MUST COVER THE TRANSFER AMOUNT.
041800     IF XFRRQ-AMOUNT > WS-ACT-BALANCE (WS-ACT-IX)
041900         MOVE 'Invalid amount, please try again'
042000             TO WS-REJECT-REASON
042100         MOVE 'Y' TO WS-XFR-REJECT-SW
042200         PERFORM D800-REJECT-XFR-RTN.
042300 D300-RESOLVE-ORIGIN-EXIT.
042400     EXIT.
042500*
042600* COMMON REJECT PATH FOR EVERY EDIT ABOVE -- BUMPS THE REJECT
042700* COUNT AND ECHOES THE REASON TO THE CONSOLE THE WAY OPS
042800* WATCHES A NIGHT RUN GO BY.
042900 D800-REJECT-XFR-RTN.
043000     ADD 1 TO WS-XFR-REJECT-CTR.
043100     DISPLAY 'REJECT - TRANSFER ' XFRRQ-AUTH-EMAIL ' - '
043200         WS-REJECT-REASON UPON CRT.
043300*
043400*----------------------------------------------------------
043500* F010-POST-TRANSFER-RTN -- STEPS 9-10.  BOTH LEGS USE THE
043600* IDENTICAL 2-DECIMAL AMOUNT, NO FEE, NO ROUNDING DIFFERENCE.
043700*----------------------------------------------------------
043800 F010-POST-TRANSFER-RTN.
043900* DEBIT THE ORIGIN, CREDIT THE DESTINATION, BOTH IN THE
044000* IN-MEMORY TABLE -- E900 WRITES THE UPDATED BALANCES OUT AT
044100* END OF RUN.
044200     SUBTRACT XFRRQ-AMOUNT
044300         FROM WS-ACT-BALANCE (WS-ORIGIN-FOUND-IX).
044400     ADD XFRRQ-AMOUNT TO WS-ACT-BALANCE (WS-DEST-FOUND-IX).
044500     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
044600     ACCEPT WS-CURRENT-TIME FROM TIME.
044700* DEBIT LEG OF THE TRANSACTION-LOG ENTRY -- NEGATIVE AMOUNT ON
044800* THE ORIGIN SIDE SO A REPORT SUMMING THE LOG NETS TO ZERO PER
044900* TRANSFER.
045000     MOVE XFRRQ-ORIGIN-ACCOUNT TO TXN-ACCOUNT-NUMBER.
045100     COMPUTE TXN-AMOUNT = XFRRQ-AMOUNT * -1.
045200     SET TXN-TYPE-DEBIT TO TRUE.
045300     MOVE XFRRQ-DESCRIPTION TO TXN-DESCRIPTION.
045400     STRING WS-CD-YYYY '-' WS-CD-MM '-' WS-CD-DD '-'
045500            WS-CT-HH '.' WS-CT-MIN '.' WS-CT-SEC '.'
045600            WS-CT-CS '0000' DELIMITED BY SIZE
045700            INTO TXN-DATE.
045800     WRITE TXNLG-FILE-REC FROM TXN-RECORD.
045900* CREDIT LEG -- SAME TIMESTAMP, OPPOSITE ACCOUNT AND SIGN.
046000     MOVE XFRRQ-DEST-ACCOUNT TO TXN-ACCOUNT-NUMBER.
046100     MOVE XFRRQ-AMOUNT TO TXN-AMOUNT.
046200     SET TXN-TYPE-CREDIT TO TRUE.
046300     MOVE XFRRQ-DESCRIPTION TO TXN-DESCRIPTION.
046400     WRITE TXNLG-FILE-REC FROM TXN-RECORD.
046500     ADD 1 TO WS-XFR-POSTED-CTR.
046600     ADD XFRRQ-AMOUNT TO WS-XFR-TOTAL.
046700     DISPLAY 'TRANSFER POSTED ' XFRRQ-ORIGIN-ACCOUNT ' TO '
046800         XFRRQ-DEST-ACCOUNT UPON CRT.
046900*
047000* END-OF-RUN REWRITE -- EVERY ENTRY IN THE IN-MEMORY TABLE IS
047100* WRITTEN OUT ONCE, CARRYING WHATEVER BALANCE ADJUSTMENTS THE
047200* RUN'S TRANSFERS MADE.  UNTOUCHED ACCOUNTS GO OUT UNCHANGED.
047300 E900-REWRITE-ACCOUNT-MASTER-RTN.
047400     OPEN OUTPUT ACCOUNT-MASTER-NEW.
047500     MOVE ZERO TO WS-SUB.
047600 E900-WRITE-LOOP.
047700     ADD 1 TO WS-SUB.
047800     IF WS-SUB > WS-ACCOUNT-COUNT
047900         GO TO E900-WRITE-DONE.
048000     SET WS-ACT-IX TO WS-SUB.
048100     MOVE WS-ACT-NUMBER (WS-ACT-IX)      TO ACC-NUMBER.
048200     MOVE WS-ACT-BALANCE (WS-ACT-IX)     TO ACC-BALANCE.
048300     MOVE WS-ACT-OWNER-EMAIL (WS-ACT-IX) TO ACC-OWNER-EMAIL.
048400     MOVE WS-ACT-CREATE-DATE (WS-ACT-IX) TO ACC-CREATION-DATE.
048500     MOVE WS-ACT-STATUS (WS-ACT-IX)      TO ACC-STATUS.
048600     WRITE ACTNEW-FILE-REC FROM ACC-RECORD.
048700     GO TO E900-WRITE-LOOP.
048800 E900-WRITE-DONE.
048900     CLOSE ACCOUNT-MASTER-NEW.
049000*
049100* END-OF-RUN CONTROL TOTALS -- ADDED PER REQ 01-1187 FOLLOW-ON,
049200* SAME REPORT LAYOUT AS SETCL2100 SO OPS READS ONE FORMAT
049300* ACROSS ALL FOUR NIGHTLY RUNS.
049400 Z900-END-RTN.
049500     OPEN OUTPUT RUN-SUMMARY-RPT.
049600     MOVE SPACES TO RPT-LINE.
049700     STRING 'TRANSFERS POSTED   - ' WS-XFR-POSTED-CTR
049800         DELIMITED BY SIZE INTO RPT-LINE.
049900     WRITE RPT-LINE.
050000     MOVE SPACES TO RPT-LINE.
050100     STRING 'TRANSFERS REJECTED - ' WS-XFR-REJECT-CTR
050200         DELIMITED BY SIZE INTO RPT-LINE.
050300     WRITE RPT-LINE.
050400     MOVE SPACES TO RPT-LINE.
050500     STRING 'AMOUNT TRANSFERRED - ' WS-XFR-TOTAL
050600         DELIMITED BY SIZE INTO RPT-LINE.
050700     WRITE RPT-LINE.
050800     CLOSE RUN-SUMMARY-RPT.
050900     DISPLAY 'TRANSFERS POSTED   ' WS-XFR-POSTED-CTR UPON CRT.
051000     DISPLAY 'TRANSFERS REJECTED ' WS-XFR-REJECT-CTR UPON CRT.
051100     DISPLAY '* * * END SETXF2400 * * *' UPON CRT.
051200     STOP RUN.
