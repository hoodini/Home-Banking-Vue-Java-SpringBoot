000100*****************************************************************
000200* PROGRAM-ID.  SETLN2300
000300* NIGHTLY LOAN APPROVAL AND DISBURSEMENT RUN.
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.     SETLN2300.
000700 AUTHOR.         R HUCKABY.
000800 INSTALLATION.   CONSUMER BANKING SYSTEMS - LENDING.
000900 DATE-WRITTEN.   02/20/1990.
001000 DATE-COMPILED.
001100 SECURITY.       COMPANY CONFIDENTIAL - CUSTOMER DATA - IN
001200-                "HOUSE USE ONLY, DO NOT COPY TO REMOVABLE MEDIA.
001300*****************************************************************
001400* C H A N G E   L O G
001500*-----------------------------------------------------------
001600* 02/20/1990 RH  ORIGINAL CODING.  READS LOAN-APPLICATION-IN,       LN0001
001700*                RESOLVES CLIENT AND ACCOUNT, POSTS THE LOAN.
001800* 07/03/1990 RH  NOTE FOR NEXT MAINTAINER: THE FIELD-PRESENCE        90114
001900*                EDIT IN C010 CHECKS LOAN-ID AND LOAN-NAME ONLY.
002000*                IT DOES NOT CHECK APP-AMOUNT.  THIS MATCHES
002100*                THE ONLINE PLATFORM (CR 90-114) -- A MISSING
002200*                AMOUNT FALLS THROUGH TO THE COMPUTE IN G010
002300*                AND ABENDS THERE.  LEAVE IT ALONE.
002400* 03/11/1991 TLK MINIMUM PRINCIPAL RAISED TO $5,000 PER LENDING     LN0003
002500*                POLICY MEMO 91-04.
002600* 09/26/1992 JMP LOAN PRODUCT TABLE NOW LOADED WHOLE AT START       LN0004
002700*                OF RUN INSTEAD OF RE-READ PER APPLICATION --
002800*                TABLE IS SMALL, THIS CUT RUN TIME IN HALF.
002900* 06/15/1994 JMP TERM-MATCH EDIT AND AMOUNT-VS-LOAN-NAME EDIT        94220
003000*                NOW SHARE ONE MESSAGE TEXT PER LENDING
003100*                REQUEST -- OPS WAS CONFUSED BY TWO SIMILAR
003200*                MESSAGES (CR 94-220).
003300* 12/01/1996 RH  TOTAL-OWED NOW COMPUTED ROUNDED TO THE PENNY --     96501
003400*                WAS TRUNCATING AND SHORTING INTEREST BY A CENT
003500*                ON SOME AMOUNTS (PROD BUG 96-501).
003600* 10/14/1998 CBW Y2K REMEDIATION -- DISBURSEMENT TIMESTAMP          LN0007
003700*                REVIEWED, FULL 4-DIGIT YEAR THROUGHOUT.  CERT
003800*                98-Y2K-0114.
003900* 03/19/1999 CBW Y2K FOLLOW-UP -- NO 2-DIGIT YEAR ARITHMETIC        LN0008
004000*                ANYWHERE IN THIS PROGRAM, NO CHANGE REQUIRED.
004100* 08/08/2002 DNP END-OF-RUN CONTROL TOTALS ADDED (REQ 01-1187       011187
004200*                FOLLOW-ON), MATCHES SETCL2100 FORMAT.
004300* 05/20/2011 SGK PRINCIPAL AND INTEREST TOTALS NOW BROKEN OUT       110630
004400*                SEPARATELY ON THE RUN SUMMARY FOR LENDING OPS
004500*                RECONCILIATION (REQ 11-0630).
004600*****************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900* SAME BOX RUNS THE WHOLE NIGHTLY LENDING SUITE, ONE COMPILE
005000* TARGET.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.    IBM-370.
005300 OBJECT-COMPUTER.    IBM-370.
005400* UPSI-0 IS THE PROD/TEST TOGGLE SHARED WITH THE REST OF THE
005500* NIGHTLY SUITE.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CONSOLE IS CRT
005900     UPSI-0 ON  IS PROD-RUN
006000     UPSI-0 OFF IS TEST-RUN.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400* INBOUND LOAN REQUESTS FROM THE ONLINE PLATFORM.
006500     SELECT LOAN-APPLICATION-IN  ASSIGN TO DYNAMIC LNARQ-PATH
006600         ORGANIZATION IS LINE SEQUENTIAL.
006700* READ-ONLY -- CONFIRMS THE REQUESTING EMAIL IS A REGISTERED
006800* CLIENT.
006900     SELECT CLIENT-MASTER        ASSIGN TO DYNAMIC CLIMR-PATH
007000         ORGANIZATION IS LINE SEQUENTIAL.
007100* OLD-MASTER/NEW-MASTER PAIR -- G010 CREDITS THE DISBURSED
007200* PRINCIPAL TO THE CLIENT'S ACCOUNT BALANCE IN PLACE, E900
007300* WRITES THE UPDATED TABLE OUT.
007400     SELECT ACCOUNT-MASTER-OLD   ASSIGN TO DYNAMIC ACTOLD-PATH
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT ACCOUNT-MASTER-NEW   ASSIGN TO DYNAMIC ACTNEW-PATH
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800* READ-ONLY RATE SHEET -- LOAN PRODUCT, MAXIMUM AMOUNT AND
007900* ALLOWED TERMS BY LOAN-ID.
008000     SELECT LOAN-PRODUCT-MASTER  ASSIGN TO DYNAMIC LNPMR-PATH
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200* WRITE-ONLY -- ONE CLIENT-LOAN-MASTER RECORD PER LOAN APPROVED
008300* THIS RUN.
008400     SELECT CLIENT-LOAN-MASTER   ASSIGN TO DYNAMIC CLLNR-PATH
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600* APPEND-ONLY LEDGER -- ONE ENTRY PER DISBURSEMENT POSTED.
008700     SELECT TRANSACTION-LOG      ASSIGN TO DYNAMIC TXNLG-PATH
008800         ORGANIZATION IS LINE SEQUENTIAL.
008900* END-OF-RUN CONTROL TOTALS FOR LENDING OPS.
009000     SELECT RUN-SUMMARY-RPT      ASSIGN TO DYNAMIC RPT-PATH
009100         ORGANIZATION IS LINE SEQUENTIAL.
009200*
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600* RAW LOAN-APPLICATION-IN RECORD -- REDEFINED BELOW AS
009700* LNARQ-RECORD.
009800 FD  LOAN-APPLICATION-IN
009900     LABEL RECORDS ARE STANDARD.
010000 01  LNARQ-FILE-REC                 PIC X(200).
010100*
010200 FD  CLIENT-MASTER
010300     LABEL RECORDS ARE STANDARD.
010400 01  CLIMR-FILE-REC                 PIC X(300).
010500*
010600 FD  ACCOUNT-MASTER-OLD
010700     LABEL RECORDS ARE STANDARD.
010800 01  ACTOLD-FILE-REC                PIC X(300).
010900*
011000 FD  ACCOUNT-MASTER-NEW
011100     LABEL RECORDS ARE STANDARD.
011200 01  ACTNEW-FILE-REC                PIC X(300).
011300*
011400 FD  LOAN-PRODUCT-MASTER
011500     LABEL RECORDS ARE STANDARD.
011600 01  LNPMR-FILE-REC                 PIC X(150).
011700*
011800 FD  CLIENT-LOAN-MASTER
011900     LABEL RECORDS ARE STANDARD.
012000 01  CLLNR-FILE-REC                 PIC X(150).
012100*
012200 FD  TRANSACTION-LOG
012300     LABEL RECORDS ARE STANDARD.
012400 01  TXNLG-FILE-REC                 PIC X(150).
012500*
012600 FD  RUN-SUMMARY-RPT
012700     LABEL RECORDS ARE STANDARD.
012800 01  RPT-LINE                       PIC X(80).
012900*
013000 WORKING-STORAGE SECTION.
013100*
013200* DYNAMIC-ASSIGN PATHS, SAME LAYOUT AS THE REST OF THE SUITE.
013300 01  WS-FILE-PATHS.
013400     05  LNARQ-PATH                 PIC X(64)
013500         VALUE '/users/public/in/lnarq.txt'.
013600     05  CLIMR-PATH                 PIC X(64)
013700         VALUE '/users/public/master/climr.new'.
013800     05  ACTOLD-PATH                PIC X(64)
013900         VALUE '/users/public/master/actmr.new'.
014000     05  ACTNEW-PATH                PIC X(64)
014100         VALUE '/users/public/master/actmr.new2'.
014200     05  LNPMR-PATH                 PIC X(64)
014300         VALUE '/users/public/master/lnpmr.dat'.
014400     05  CLLNR-PATH                 PIC X(64)
014500         VALUE '/users/public/master/cllnr.dat'.
014600     05  TXNLG-PATH                 PIC X(64)
014700         VALUE '/users/public/master/txnlg.dat'.
014800     05  RPT-PATH                   PIC X(64)
014900         VALUE '/users/public/out/setln2300.rpt'.
015000     05  FILLER                     PIC X(02).
015100*
015200 COPY 'lnarq.dd.cbl'.
015300 COPY 'climr.dd.cbl'.
015400 COPY 'actmr.dd.cbl'.
015500 COPY 'lnpmr.dd.cbl'.
015600 COPY 'cllnr.dd.cbl'.
015700 COPY 'txnlg.dd.cbl'.
015800*
015900* CLIENT-MASTER LOADED WHOLE FOR THE EMAIL RESOLVE -- SEE
016000* SETCL2100 FOR WHERE THE TABLE SIZE OF 5000 CAME FROM.
016100 01  WS-CLIENT-TAB.
016200     05  WS-CLI-ENTRY OCCURS 5000 TIMES
016300                      INDEXED BY WS-CLI-IX.
016400         10  WS-CLI-EMAIL             PIC X(60).
016500         10  FILLER                   PIC X(02).
016600     05  FILLER                       PIC X(02).
016700 01  WS-CLIENT-COUNT                  PIC S9(8) COMP VALUE ZERO.
016800*
016900* ACCOUNT-MASTER LOADED WHOLE -- G010 CREDITS THE DISBURSED
017000* PRINCIPAL RIGHT HERE IN THE TABLE, E900 WRITES IT BACK OUT
017100* ONCE AT END OF RUN.
017200 01  WS-ACCOUNT-TAB.
017300     05  WS-ACT-ENTRY OCCURS 9999 TIMES
017400                      INDEXED BY WS-ACT-IX.
017500         10  WS-ACT-NUMBER            PIC X(8).
017600         10  WS-ACT-BALANCE           PIC S9(9)V99 COMP-3.
017700         10  WS-ACT-OWNER-EMAIL       PIC X(60).
017800         10  WS-ACT-CREATE-DATE       PIC X(26).
017900         10  WS-ACT-STATUS            PIC X.
018000         10  FILLER                   PIC X(01).
018100     05  FILLER                       PIC X(01).
018200 01  WS-ACCOUNT-COUNT                 PIC S9(8) COMP VALUE ZERO.
018300*
018400* LOAN PRODUCT TABLE IS SMALL -- WHOLE RATE SHEET LOADED, A
018500* FEW DOZEN ENTRIES AT MOST (CHANGE-LOG 09/26/1992).
018600 01  WS-LOAN-PRODUCT-TAB.
018700     05  WS-LNP-ENTRY OCCURS 200 TIMES
018800                      INDEXED BY WS-LNP-IX.
018900         10  WS-LNP-LOAN-ID           PIC 9(9).
019000         10  WS-LNP-LOAN-NAME         PIC X(30).
019100         10  WS-LNP-MAX-AMOUNT        PIC S9(9)V99 COMP-3.
019200         10  WS-LNP-TERM-COUNT        PIC S9(2) COMP-3.
019300         10  WS-LNP-TERMS-TAB OCCURS 12 TIMES.
019400             15  WS-LNP-TERM          PIC 9(3).
019500         10  FILLER                   PIC X(02).
019600     05  FILLER                       PIC X(02).
019700 01  WS-LOAN-PRODUCT-COUNT            PIC S9(4) COMP VALUE ZERO.
019800*
019900* FOUR SWITCHES -- END OF FILE, WHETHER THE REQUEST WAS
020000* REJECTED, WHETHER THE REQUESTING CLIENT RESOLVED, AND
020100* WHETHER THE REQUESTED TERM MATCHED THE LOAN PRODUCT.
020200 01  WS-SWITCHES.
020300     05  LNARQ-EOF-SW                PIC X VALUE 'N'.
020400         88  LNARQ-EOF               VALUE 'Y'.
020500     05  WS-LOAN-REJECT-SW           PIC X.
020600         88  WS-LOAN-REJECTED        VALUE 'Y'.
020700     05  WS-CLIENT-VALID-SW          PIC X.
020800         88  WS-CLIENT-VALID         VALUE 'Y'.
020900     05  WS-TERM-MATCH-SW            PIC X.
021000         88  WS-TERM-MATCHED         VALUE 'Y'.
021100     05  FILLER                      PIC X(02).
021200*
021300* RUN-LEVEL COUNTERS PLUS THE PER-APPLICATION SCRATCH SUBSCRIPT
021400* D200 RESETS AND REBUILDS FOR EVERY LOAN-APPLICATION-IN RECORD.
021500 01  WS-COUNTERS.
021600     05  WS-LOAN-POSTED-CTR          PIC S9(7) COMP VALUE 0.
021700     05  WS-LOAN-REJECT-CTR          PIC S9(7) COMP VALUE 0.
021800     05  WS-SUB                      PIC S9(4) COMP VALUE 0.
021900     05  WS-ACT-FOUND-IX             PIC S9(8) COMP VALUE 0.
022000     05  FILLER                      PIC X(04).
022100*
022200* WS-LNP-FOUND-IX IS A SCHEDULE-TABLE SUBSCRIPT, NOT A COUNT --
022300* KEPT OFF THE GROUP ABOVE SINCE F010 REUSES IT PARAGRAPH TO
022400* PARAGRAPH INDEPENDENT OF WHEN THE COUNTERS GET ZEROED.
022500 77  WS-LNP-FOUND-IX             PIC S9(4) COMP VALUE 0.
022600*
022700 01  WS-WORK-FIELDS.
022800     05  WS-REJECT-REASON            PIC X(60).
022900     05  WS-TOTAL-OWED               PIC S9(9)V99 COMP-3.
023000* PRINCIPAL-TOTAL AND INTEREST-TOTAL ARE BROKEN OUT SEPARATELY
023100* ON THE RUN SUMMARY PER REQ 11-0630 -- LENDING OPS RECONCILES
023200* EACH FIGURE AGAINST A DIFFERENT GENERAL-LEDGER ACCOUNT.
023300     05  WS-PRINCIPAL-TOTAL          PIC S9(11)V99 COMP-3
023400                                         VALUE 0.
023500     05  WS-INTEREST-TOTAL           PIC S9(11)V99 COMP-3
023600                                         VALUE 0.
023700     05  FILLER                      PIC X(02).
023800*
023900* CURRENT-DATE/TIME STAMP THE TRANSACTION-LOG ENTRY POSTED IN
024000* G010 FOR EACH LOAN DISBURSED THIS RUN.
024100 01  WS-CURRENT-DATE.
024200     05  WS-CD-YYYY                  PIC 9(4).
024300     05  WS-CD-MM                    PIC 9(2).
024400     05  WS-CD-DD                    PIC 9(2).
024500     05  FILLER                      PIC X(02).
024600 01  WS-CURRENT-TIME.
024700     05  WS-CT-HH                    PIC 9(2).
024800     05  WS-CT-MIN                   PIC 9(2).
024900     05  WS-CT-SEC                   PIC 9(2).
025000     05  WS-CT-CS                    PIC 9(2).
025100     05  FILLER                      PIC X(02).
025200*
025300 PROCEDURE DIVISION.
025400*
025500*----------------------------------------------------------
025600* A010-MAIN-LINE -- PRELOADS ALL THREE READ-ONLY TABLES, THEN
025700* DRIVES ONE LOAN APPLICATION AT A TIME THROUGH D010 UNTIL
025800* EOF.  ACCOUNT-MASTER-NEW IS ONLY WRITTEN ONCE, AT END OF RUN.
025900*----------------------------------------------------------
026000 A010-MAIN-LINE.
026100     DISPLAY SPACES UPON CRT.
026200     DISPLAY '* * * BEGIN SETLN2300 - LOAN DISBURSEMENT * * *'
026300         UPON CRT.
026400* PRELOAD STEP.
026500     PERFORM B010-LOAD-CLIENT-MASTER-RTN.
026600     PERFORM B020-LOAD-ACCOUNT-MASTER-RTN.
026700     PERFORM B030-LOAD-LOAN-PRODUCT-RTN.
026800     OPEN OUTPUT CLIENT-LOAN-MASTER.
026900     OPEN EXTEND TRANSACTION-LOG.
027000     OPEN INPUT LOAN-APPLICATION-IN.
027100     PERFORM C010-READ-APPLICATION-RTN.
027200     PERFORM D010-PROCESS-APPLICATION-RTN
027300         THRU D010-PROCESS-APPLICATION-EXIT
027400         UNTIL LNARQ-EOF.
027500     CLOSE LOAN-APPLICATION-IN.
027600     CLOSE CLIENT-LOAN-MASTER.
027700     CLOSE TRANSACTION-LOG.
027800* END-OF-RUN STEP -- EVERY ACCOUNT'S UPDATED BALANCE GOES OUT
027900* WITH THE UNTOUCHED ENTRIES IN ONE PASS.
028000     PERFORM E900-REWRITE-ACCOUNT-MASTER-RTN.
028100     PERFORM Z900-END-RTN.
028200*
028300* READ-ONLY PRELOAD OF THE CLIENT ROSTER, SAME PATTERN AS THE
028400* OTHER NIGHTLY PROGRAMS.
028500 B010-LOAD-CLIENT-MASTER-RTN.
028600     MOVE ZERO TO WS-CLIENT-COUNT.
028700     OPEN INPUT CLIENT-MASTER.
028800 B010-LOAD-LOOP.
028900     READ CLIENT-MASTER INTO CLI-RECORD
029000         AT END GO TO B010-LOAD-DONE.
029100     ADD 1 TO WS-CLIENT-COUNT.
029200     SET WS-CLI-IX TO WS-CLIENT-COUNT.
029300     MOVE CLI-EMAIL TO WS-CLI-EMAIL (WS-CLI-IX).
029400     GO TO B010-LOAD-LOOP.
029500 B010-LOAD-DONE.
029600     CLOSE CLIENT-MASTER.
029700*
029800* PRELOAD OF THE ACCOUNT MASTER OLD COPY -- WS-ACCOUNT-TAB IS
029900* THE TABLE G010 CREDITS AGAINST AND E900 WRITES BACK OUT.
030000 B020-LOAD-ACCOUNT-MASTER-RTN.
030100     MOVE ZERO TO WS-ACCOUNT-COUNT.
030200     OPEN INPUT ACCOUNT-MASTER-OLD.
030300 B020-LOAD-LOOP.
030400     READ ACCOUNT-MASTER-OLD INTO ACC-RECORD
030500         AT END GO TO B020-LOAD-DONE.
030600     ADD 1 TO WS-ACCOUNT-COUNT.
030700     SET WS-ACT-IX TO WS-ACCOUNT-COUNT.
030800     MOVE ACC-NUMBER       TO WS-ACT-NUMBER (WS-ACT-IX).
030900     MOVE ACC-BALANCE      TO WS-ACT-BALANCE (WS-ACT-IX).
031000     MOVE ACC-OWNER-EMAIL  TO WS-ACT-OWNER-EMAIL (WS-ACT-IX).
031100     MOVE ACC-CREATION-DATE
031200                           TO WS-ACT-CREATE-DATE (WS-ACT-IX).
031300     MOVE ACC-STATUS       TO WS-ACT-STATUS (WS-ACT-IX).
031400     GO TO B020-LOAD-LOOP.
031500 B020-LOAD-DONE.
031600     CLOSE ACCOUNT-MASTER-OLD.
031700*
031800* PRELOAD OF THE RATE SHEET -- LOADED WHOLE PER THE 09/26/1992
031900* CHANGE-LOG ENTRY SINCE RE-READING IT PER APPLICATION WAS
032000* DOUBLING THE RUN TIME.
032100 B030-LOAD-LOAN-PRODUCT-RTN.
032200     MOVE ZERO TO WS-LOAN-PRODUCT-COUNT.
032300     OPEN INPUT LOAN-PRODUCT-MASTER.
032400 B030-LOAD-LOOP.
032500     READ LOAN-PRODUCT-MASTER INTO LNP-RECORD
032600         AT END GO TO B030-LOAD-DONE.
032700     ADD 1 TO WS-LOAN-PRODUCT-COUNT.
032800     SET WS-LNP-IX TO WS-LOAN-PRODUCT-COUNT.
032900     MOVE LNP-LOAN-ID    TO WS-LNP-LOAN-ID (WS-LNP-IX).
033000     MOVE LNP-LOAN-NAME  TO WS-LNP-LOAN-NAME (WS-LNP-IX).
033100     MOVE LNP-MAX-AMOUNT TO WS-LNP-MAX-AMOUNT (WS-LNP-IX).
033200     MOVE LNP-TERM-COUNT TO WS-LNP-TERM-COUNT (WS-LNP-IX).
033300     MOVE LNP-TERMS-TABLE
033400                         TO WS-LNP-TERMS-TAB (WS-LNP-IX).
033500     GO TO B030-LOAD-LOOP.
033600 B030-LOAD-DONE.
033700     CLOSE LOAN-PRODUCT-MASTER.
033800*
033900* ONE READ AHEAD PER PASS, SAME EOF-SWITCH IDIOM AS THE REST OF
034000* THE SUITE.
034100 C010-READ-APPLICATION-RTN.
034200     READ LOAN-APPLICATION-IN INTO LNARQ-RECORD
034300         AT END MOVE 'Y' TO LNARQ-EOF-SW.
034400*
034500*----------------------------------------------------------
034600* PROCESSES ONE LOAN-APPLICATION-IN RECORD -- RESOLVE THE
034700* CLIENT, ACCOUNT AND PRODUCT, EDIT THE TERMS, THEN COMPUTE
034800* AND POST THE DISBURSEMENT (REQ 90-0220).
034900*----------------------------------------------------------
035000 D010-PROCESS-APPLICATION-RTN.
035100     MOVE 'N' TO WS-LOAN-REJECT-SW.
035200* STEP 1 -- CONFIRM THE AUTHENTICATED EMAIL ON THE REQUEST
035300* BELONGS TO A REGISTERED CLIENT.
035400     PERFORM D100-RESOLVE-CLIENT-RTN
035500         THRU D100-RESOLVE-CLIENT-EXIT.
035600     IF NOT WS-CLIENT-VALID
035700         MOVE 'Authenticated client is not recognized'
035800             TO WS-REJECT-REASON
035900         PERFORM D800-REJECT-LOAN-RTN
036000         GO TO D010-PROCESS-APPLICATION-EXIT.
036100* STEP 2 - FIELD PRESENCE.  AMOUNT-PRESENT IS DELIBERATELY
036200* NOT CHECKED HERE -- SEE THE CHANGE-LOG ENTRY OF 07/03/1990.
036300     IF LNARQ-LOAN-ID = ZERO OR LNARQ-LOAN-NAME = SPACES
036400         MOVE 'Please fill in all the fields of the form'
036500             TO WS-REJECT-REASON
036600         PERFORM D800-REJECT-LOAN-RTN
036700         GO TO D010-PROCESS-APPLICATION-EXIT.
036800* STEP 3 - MINIMUM PRINCIPAL.  IF LNARQ-AMOUNT ARRIVED BLANK
036900* OR NON-NUMERIC THIS COMPARE (AND EVERYTHING AFTER IT) IS
037000* UNDEFINED -- THAT IS THE DOWNSTREAM FAILURE THE 07/03/1990
037100* NOTE DESCRIBES, NOT A NEW DEFECT INTRODUCED HERE.
037200     IF LNARQ-AMOUNT < 5000.00
037300         MOVE 'the minimum amount is $5.000'
037400             TO WS-REJECT-REASON
037500         PERFORM D800-REJECT-LOAN-RTN
037600         GO TO D010-PROCESS-APPLICATION-EXIT.
037700* STEP 4-5 - RESOLVE DESTINATION ACCOUNT AND CONFIRM IT
037800* BELONGS TO THE REQUESTING CLIENT.
037900     PERFORM D200-RESOLVE-ACCOUNT-RTN
038000         THRU D200-RESOLVE-ACCOUNT-EXIT.
038100     IF WS-LOAN-REJECTED
038200         GO TO D010-PROCESS-APPLICATION-EXIT.
038300* STEP 6-9 - RESOLVE AND EDIT AGAINST THE LOAN PRODUCT: NAME,
038400* PAYMENT TERM AND MAXIMUM AMOUNT ALL HAVE TO LINE UP WITH THE
038500* RATE SHEET ENTRY FOR THE REQUESTED LOAN-ID.
038600     PERFORM D300-RESOLVE-PRODUCT-RTN
038700         THRU D300-RESOLVE-PRODUCT-EXIT.
038800     IF WS-LOAN-REJECTED
038900         GO TO D010-PROCESS-APPLICATION-EXIT.
039000* STEPS 10-13 - EVERY EDIT PASSED, COMPUTE AND POST THE
039100* DISBURSEMENT.
039200     PERFORM G010-COMPUTE-DISBURSE-RTN.
039300 D010-PROCESS-APPLICATION-EXIT.
039400     PERFORM C010-READ-APPLICATION-RTN.
039500*
039600* LINEAR SCAN OF THE CLIENT TABLE, SAME AS THE OTHER NIGHTLY
039700* PROGRAMS -- NO SEARCH VERB, TABLE IS SMALL.
039800 D100-RESOLVE-CLIENT-RTN.
039900     MOVE 'N' TO WS-CLIENT-VALID-SW.
040000     MOVE ZERO TO WS-SUB.
040100 D100-SCAN-LOOP.
040200     ADD 1 TO WS-SUB.
040300     IF WS-SUB > WS-CLIENT-COUNT
040400         GO TO D100-RESOLVE-CLIENT-EXIT.
040500     SET WS-CLI-IX TO WS-SUB.
040600     IF WS-CLI-EMAIL (WS-CLI-IX) = LNARQ-AUTH-EMAIL
040700         MOVE 'Y' TO WS-CLIENT-VALID-SW
040800         GO TO D100-RESOLVE-CLIENT-EXIT.
040900     GO TO D100-SCAN-LOOP.
041000 D100-RESOLVE-CLIENT-EXIT.
041100     EXIT.
041200*
041300*----------------------------------------------------------
041400* D200-RESOLVE-ACCOUNT-RTN -- STEPS 4-5.  LOOKS UP THE
041500* DESTINATION ACCOUNT BY NUMBER AND CONFIRMS ITS OWNER
041600* MATCHES THE AUTHENTICATED REQUESTER -- A CUSTOMER CANNOT
041700* DISBURSE A LOAN INTO SOMEONE ELSE'S ACCOUNT.
041800*----------------------------------------------------------
041900 D200-RESOLVE-ACCOUNT-RTN.
042000     MOVE ZERO TO WS-ACT-FOUND-IX.
042100     MOVE ZERO TO WS-SUB.
042200 D200-SCAN-LOOP.
042300     ADD 1 TO WS-SUB.
042400     IF WS-SUB > WS-ACCOUNT-COUNT
042500         GO TO D200-SCAN-DONE.
042600     SET WS-ACT-IX TO WS-SUB.
042700     IF WS-ACT-NUMBER (WS-ACT-IX) = LNARQ-ACCOUNT-NUMBER
042800         MOVE WS-SUB TO WS-ACT-FOUND-IX
042900         GO TO D200-SCAN-DONE.
043000     GO TO D200-SCAN-LOOP.
043100 D200-SCAN-DONE.
043200     IF WS-ACT-FOUND-IX = ZERO
043300         MOVE 'The account entered is incorrect'
043400             TO WS-REJECT-REASON
043500         MOVE 'Y' TO WS-LOAN-REJECT-SW
043600         PERFORM D800-REJECT-LOAN-RTN
043700         GO TO D200-RESOLVE-ACCOUNT-EXIT.
043800     SET WS-ACT-IX TO WS-ACT-FOUND-IX.
043900     IF WS-ACT-OWNER-EMAIL (WS-ACT-IX) NOT = LNARQ-AUTH-EMAIL
044000         MOVE 'The account entered is not valid to the client'
044100-            ' authentication' TO WS-REJECT-REASON
044200         MOVE 'Y' TO WS-LOAN-REJECT-SW
044300         PERFORM D800-REJECT-LOAN-RTN.
044400 D200-RESOLVE-ACCOUNT-EXIT.
044500     EXIT.
044600*
044700*----------------------------------------------------------
044800* D300-RESOLVE-PRODUCT-RTN -- STEPS 6-9.  LOOKS UP THE LOAN
044900* PRODUCT BY LOAN-ID, THEN EDITS THE REQUESTED NAME, TERM AND
045000* AMOUNT AGAINST THAT PRODUCT'S RATE-SHEET ENTRY.  PER THE
045100* 06/15/1994 CHANGE-LOG ENTRY THE NAME-MISMATCH, TERM-MISMATCH
045200* AND AMOUNT-OVER-MAXIMUM EDITS ALL SHARE ONE REJECT MESSAGE.
045300*----------------------------------------------------------
045400 D300-RESOLVE-PRODUCT-RTN.
045500     MOVE ZERO TO WS-LNP-FOUND-IX.
045600     MOVE ZERO TO WS-SUB.
045700 D300-SCAN-LOOP.
045800     ADD 1 TO WS-SUB.
045900     IF WS-SUB > WS-LOAN-PRODUCT-COUNT
046000         GO TO D300-SCAN-DONE.
046100     SET WS-LNP-IX TO WS-SUB.
046200     IF WS-LNP-LOAN-ID (WS-LNP-IX) = LNARQ-LOAN-ID
046300         MOVE WS-SUB TO WS-LNP-FOUND-IX
046400         GO TO D300-SCAN-DONE.
046500     GO TO D300-SCAN-LOOP.
046600 D300-SCAN-DONE.
046700     IF WS-LNP-FOUND-IX = ZERO
046800         MOVE 'esta vacio el optional'
046900             TO WS-REJECT-REASON
047000         MOVE 'Y' TO WS-LOAN-REJECT-SW
047100         PERFORM D800-REJECT-LOAN-RTN
047200         GO TO D300-RESOLVE-PRODUCT-EXIT.
047300     SET WS-LNP-IX TO WS-LNP-FOUND-IX.
047400* STEP 7 - PRODUCT NAME ON THE REQUEST MUST MATCH THE RATE
047500* SHEET ENTRY FOR THE LOAN-ID SUPPLIED.
047600     IF WS-LNP-LOAN-NAME (WS-LNP-IX) NOT = LNARQ-LOAN-NAME
047700         MOVE 'The values entered do not match the type of'
047800-            ' loan requested' TO WS-REJECT-REASON
047900         MOVE 'Y' TO WS-LOAN-REJECT-SW
048000         PERFORM D800-REJECT-LOAN-RTN
048100         GO TO D300-RESOLVE-PRODUCT-EXIT.
048200* STEP 8 - PAYMENT TERM MUST BE ONE OF THE PRODUCT'S ALLOWED
048300* TERMS.
048400     PERFORM F010-EDIT-TERMS-RTN THRU F010-EDIT-TERMS-EXIT.
048500     IF NOT WS-TERM-MATCHED
048600         MOVE 'The values entered do not match the type of'
048700-            ' loan requested' TO WS-REJECT-REASON
048800         MOVE 'Y' TO WS-LOAN-REJECT-SW
048900         PERFORM D800-REJECT-LOAN-RTN
049000         GO TO D300-RESOLVE-PRODUCT-EXIT.
049100* STEP 9 - REQUESTED PRINCIPAL MAY NOT EXCEED THE PRODUCT'S
049200* MAXIMUM.
049300     IF LNARQ-AMOUNT > WS-LNP-MAX-AMOUNT (WS-LNP-IX)
049400         MOVE 'The value amount entered do not match the'
049500-            ' type of loan requested' TO WS-REJECT-REASON
049600         MOVE 'Y' TO WS-LOAN-REJECT-SW
049700         PERFORM D800-REJECT-LOAN-RTN.
049800 D300-RESOLVE-PRODUCT-EXIT.
049900     EXIT.
050000*
050100*----------------------------------------------------------
050200* F010-EDIT-TERMS-RTN -- APP-PAYMENT-TERM MUST MATCH ONE OF
050300* THE PRODUCT'S LOAN-TERMS.  LINEAR SCAN, TABLE IS AT MOST
050400* 12 ENTRIES.
050500*----------------------------------------------------------
050600 F010-EDIT-TERMS-RTN.
050700     MOVE 'N' TO WS-TERM-MATCH-SW.
050800     MOVE ZERO TO WS-SUB.
050900 F010-SCAN-LOOP.
051000     ADD 1 TO WS-SUB.
051100     IF WS-SUB > WS-LNP-TERM-COUNT (WS-LNP-IX)
051200         GO TO F010-EDIT-TERMS-EXIT.
051300     IF WS-LNP-TERM (WS-LNP-IX WS-SUB) = LNARQ-PAYMENT-TERM
051400         MOVE 'Y' TO WS-TERM-MATCH-SW
051500         GO TO F010-EDIT-TERMS-EXIT.
051600     GO TO F010-SCAN-LOOP.
051700 F010-EDIT-TERMS-EXIT.
051800     EXIT.
051900*
052000* COMMON REJECT PATH -- BUMPS THE REJECT COUNT AND ECHOES THE
052100* REASON TO THE CONSOLE.
052200 D800-REJECT-LOAN-RTN.
052300     ADD 1 TO WS-LOAN-REJECT-CTR.
052400     DISPLAY 'REJECT - LOAN ' LNARQ-AUTH-EMAIL ' - '
052500         WS-REJECT-REASON UPON CRT.
052600*
052700*----------------------------------------------------------
052800* G010-COMPUTE-DISBURSE-RTN -- STEPS 10-13.  TOTAL-OWED IS
052900* PRINCIPAL PLUS A FLAT 20 PERCENT (ROUNDED TO THE PENNY PER
053000* THE 12/01/1996 CHANGE-LOG ENTRY) AND IS RECORDED ON THE
053100* CLIENT-LOAN-MASTER RECORD AS WHAT THE CLIENT OWES OVER THE
053200* LIFE OF THE LOAN -- ONLY THE PRINCIPAL ITSELF IS ACTUALLY
053300* DISBURSED TO THE ACCOUNT.
053400*----------------------------------------------------------
053500 G010-COMPUTE-DISBURSE-RTN.
053600     COMPUTE WS-TOTAL-OWED ROUNDED =
053700         LNARQ-AMOUNT + (LNARQ-AMOUNT * 20 / 100).
053800     MOVE LNARQ-AUTH-EMAIL  TO CLLN-OWNER-EMAIL.
053900     MOVE LNARQ-LOAN-NAME   TO CLLN-LOAN-NAME.
054000     MOVE WS-TOTAL-OWED     TO CLLN-AMOUNT.
054100     MOVE LNARQ-PAYMENT-TERM
054200                            TO CLLN-PAYMENT-TERM.
054300     WRITE CLLNR-FILE-REC FROM CLLN-RECORD.
054400* PRINCIPAL ONLY IS DISBURSED -- INTEREST IS OWED, NOT PAID
054500* OUT.
054600     ADD LNARQ-AMOUNT TO WS-ACT-BALANCE (WS-ACT-FOUND-IX).
054700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
054800     ACCEPT WS-CURRENT-TIME FROM TIME.
054900     MOVE LNARQ-ACCOUNT-NUMBER TO TXN-ACCOUNT-NUMBER.
055000     MOVE LNARQ-AMOUNT         TO TXN-AMOUNT.
055100     SET TXN-TYPE-LOAN TO TRUE.
055200     MOVE 'LOAN DISBURSEMENT' TO TXN-DESCRIPTION.
055300     STRING WS-CD-YYYY '-' WS-CD-MM '-' WS-CD-DD '-'
055400            WS-CT-HH '.' WS-CT-MIN '.' WS-CT-SEC '.'
055500            WS-CT-CS '0000' DELIMITED BY SIZE
055600            INTO TXN-DATE.
055700     WRITE TXNLG-FILE-REC FROM TXN-RECORD.
055800     ADD 1 TO WS-LOAN-POSTED-CTR.
055900     ADD LNARQ-AMOUNT TO WS-PRINCIPAL-TOTAL.
056000* INTEREST TOTAL ACCUMULATES THE PORTION OF TOTAL-OWED THAT IS
056100* NOT PRINCIPAL, FOR THE RUN-SUMMARY BREAKOUT (REQ 11-0630).
056200     COMPUTE WS-INTEREST-TOTAL ROUNDED =
056300         WS-INTEREST-TOTAL + (WS-TOTAL-OWED - LNARQ-AMOUNT).
056400     DISPLAY 'LOAN DISBURSED TO ' LNARQ-ACCOUNT-NUMBER
056500         ' FOR ' LNARQ-AUTH-EMAIL UPON CRT.
056600*
056700* END-OF-RUN REWRITE -- EVERY ACCOUNT IN THE TABLE GOES OUT
056800* ONCE, CARRYING WHATEVER PRINCIPAL THIS RUN CREDITED.
056900 E900-REWRITE-ACCOUNT-MASTER-RTN.
057000     OPEN OUTPUT ACCOUNT-MASTER-NEW.
057100     MOVE ZERO TO WS-SUB.
057200 E900-WRITE-LOOP.
057300     ADD 1 TO WS-SUB.
057400     IF WS-SUB > WS-ACCOUNT-COUNT
057500         GO TO E900-WRITE-DONE.
057600     SET WS-ACT-IX TO WS-SUB.
057700     MOVE WS-ACT-NUMBER (WS-ACT-IX)      TO ACC-NUMBER.
057800     MOVE WS-ACT-BALANCE (WS-ACT-IX)     TO ACC-BALANCE.
057900     MOVE WS-ACT-OWNER-EMAIL (WS-ACT-IX) TO ACC-OWNER-EMAIL.
058000     MOVE WS-ACT-CREATE-DATE (WS-ACT-IX) TO ACC-CREATION-DATE.
058100     MOVE WS-ACT-STATUS (WS-ACT-IX)      TO ACC-STATUS.
058200     WRITE ACTNEW-FILE-REC FROM ACC-RECORD.
058300     GO TO E900-WRITE-LOOP.
058400 E900-WRITE-DONE.
058500     CLOSE ACCOUNT-MASTER-NEW.
058600*
058700* END-OF-RUN CONTROL TOTALS -- PRINCIPAL AND INTEREST BROKEN
058800* OUT SEPARATELY PER REQ 11-0630.
058900 Z900-END-RTN.
059000     OPEN OUTPUT RUN-SUMMARY-RPT.
059100     MOVE SPACES TO RPT-LINE.
059200     STRING 'LOANS POSTED     - ' WS-LOAN-POSTED-CTR
059300         DELIMITED BY SIZE INTO RPT-LINE.
059400     WRITE RPT-LINE.
059500     MOVE SPACES TO RPT-LINE.
059600     STRING 'LOANS REJECTED   - ' WS-LOAN-REJECT-CTR
059700         DELIMITED BY SIZE INTO RPT-LINE.
059800     WRITE RPT-LINE.
059900     MOVE SPACES TO RPT-LINE.
060000     STRING 'PRINCIPAL TOTAL  - ' WS-PRINCIPAL-TOTAL
060100         DELIMITED BY SIZE INTO RPT-LINE.
060200     WRITE RPT-LINE.
060300     MOVE SPACES TO RPT-LINE.
060400     STRING 'INTEREST TOTAL   - ' WS-INTEREST-TOTAL
060500         DELIMITED BY SIZE INTO RPT-LINE.
060600     WRITE RPT-LINE.
060700     CLOSE RUN-SUMMARY-RPT.
060800     DISPLAY 'LOANS POSTED     ' WS-LOAN-POSTED-CTR UPON CRT.
060900     DISPLAY 'LOANS REJECTED   ' WS-LOAN-REJECT-CTR UPON CRT.
061000     DISPLAY '* * * END SETLN2300 * * *' UPON CRT.
061100     STOP RUN.
