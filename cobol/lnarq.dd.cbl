000100* LNARQ.DD.CBL -- LOAN-APPLICATION-IN TRANSACTION RECORD
000200* ONE PER LOAN APPLICATION.  LNARQ-AUTH-EMAIL IS THE CALLING
000300* CLIENT'S EMAIL (SEE THE NOTE IN CRDRQ.DD.CBL).
000400 01  LNARQ-RECORD.
000500     05  LNARQ-AUTH-EMAIL            PIC X(60).
000600     05  LNARQ-LOAN-ID               PIC 9(9).
000700     05  LNARQ-LOAN-NAME             PIC X(30).
000800     05  LNARQ-AMOUNT                PIC S9(9)V99 COMP-3.
000900     05  LNARQ-PAYMENT-TERM          PIC 9(3).
001000     05  LNARQ-ACCOUNT-NUMBER        PIC X(8).
001100     05  FILLER                      PIC X(20).
