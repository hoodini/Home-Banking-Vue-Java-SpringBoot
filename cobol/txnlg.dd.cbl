000100* TXNLG.DD.CBL -- TRANSACTION LOG RECORD (TRANSACTION-LOG FILE)
000200* APPEND-ONLY AUDIT LEDGER.  ONE RECORD PER MONEY MOVEMENT LEG
000300* (A TRANSFER POSTS TWO -- ORIGIN DEBIT, DEST CREDIT; A LOAN
000400* DISBURSEMENT POSTS ONE).
000500 01  TXN-RECORD.
000600     05  TXN-ACCOUNT-NUMBER          PIC X(8).
000700     05  TXN-AMOUNT                  PIC S9(9)V99 COMP-3.
000800     05  TXN-TYPE                    PIC X(6).
000900         88  TXN-TYPE-DEBIT          VALUE 'DEBIT '.
001000         88  TXN-TYPE-CREDIT         VALUE 'CREDIT'.
001100         88  TXN-TYPE-LOAN           VALUE 'LOAN  '.
001200     05  TXN-DESCRIPTION             PIC X(60).
001300     05  TXN-DATE                    PIC X(26).
001400     05  TXN-DATE-R REDEFINES TXN-DATE.
001500         10  TXN-DATE-YYYY           PIC X(4).
001600         10  FILLER                  PIC X(1).
001700         10  TXN-DATE-MM             PIC X(2).
001800         10  FILLER                  PIC X(1).
001900         10  TXN-DATE-DD             PIC X(2).
002000         10  FILLER                  PIC X(1).
002100         10  TXN-DATE-HH             PIC X(2).
002200         10  FILLER                  PIC X(1).
002300         10  TXN-DATE-MIN            PIC X(2).
002400         10  FILLER                  PIC X(1).
002500         10  TXN-DATE-SEC            PIC X(2).
002600         10  FILLER                  PIC X(1).
002700         10  TXN-DATE-MICRO          PIC X(6).
002800     05  FILLER                      PIC X(40).
