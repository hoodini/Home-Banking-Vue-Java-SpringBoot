000100* CLARQ.DD.CBL -- CLIENT-APPLICATION-IN TRANSACTION RECORD
000200* ONE PER NEW-CUSTOMER ONBOARDING REQUEST.  PASSWORD ARRIVES
000300* IN THE CLEAR HERE -- SETCL2100 ENCODES IT BEFORE IT EVER
000400* TOUCHES CLIENT-MASTER.
000500 01  CLARQ-RECORD.
000600     05  CLARQ-FIRST-NAME            PIC X(30).
000700     05  CLARQ-LAST-NAME             PIC X(30).
000800     05  CLARQ-EMAIL                 PIC X(60).
000900     05  CLARQ-PASSWORD              PIC X(100).
001000     05  FILLER                      PIC X(30).
