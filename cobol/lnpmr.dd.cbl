000100* LNPMR.DD.CBL -- LOAN PRODUCT MASTER RECORD (LOAN-PRODUCT-MASTER)
000200* SMALL RATE-TABLE FILE, KEYED IN WORKING-STORAGE BY LOAN-ID.
000300* LOADED WHOLE INTO WS-LOAN-PRODUCT-TABLE AT START OF RUN --
000400* SEE SETLN2300 A010-MAIN-LINE.
000500 01  LNP-RECORD.
000600     05  LNP-LOAN-ID                 PIC 9(9).
000700     05  LNP-LOAN-NAME               PIC X(30).
000800     05  LNP-MAX-AMOUNT              PIC S9(9)V99 COMP-3.
000900     05  LNP-TERM-COUNT              PIC S9(2) COMP-3.
001000     05  LNP-TERMS-TABLE OCCURS 12 TIMES.
001100         10  LNP-TERM                PIC 9(3).
001200     05  FILLER                      PIC X(40).
