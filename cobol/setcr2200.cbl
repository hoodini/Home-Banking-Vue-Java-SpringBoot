000100*****************************************************************
000200* PROGRAM-ID.  SETCR2200
000300* NIGHTLY CARD ISSUANCE RUN -- DEBIT/CREDIT CARD PRODUCTION FOR
000400* ALREADY-REGISTERED CLIENTS.
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.     SETCR2200.
000800 AUTHOR.         T L KOEPPEL.
000900 INSTALLATION.   CONSUMER BANKING SYSTEMS - CARD SERVICES.
001000 DATE-WRITTEN.   06/09/1988.
001100 DATE-COMPILED.
001200 SECURITY.       COMPANY CONFIDENTIAL - CUSTOMER DATA - IN
001300-                "HOUSE USE ONLY, DO NOT COPY TO REMOVABLE MEDIA.
001400*****************************************************************
001500* C H A N G E   L O G
001600*-----------------------------------------------------------
001700* 06/09/1988 TLK ORIGINAL CODING.  ONE CARD PER REQUEST RECORD,     CR0001
001800*                READS CARD-APPLICATION-IN.
001900* 01/11/1989 TLK CVV NOW GENERATED HERE INSTEAD OF BY THE            88311
002000*                EMBOSSER FEED -- AUDIT 88-311.
002100* 05/17/1990 RH  ADDED THE 3-CREDIT / 3-DEBIT SPLIT CAP.  PLAIN      90041
002200*                6-CARD CAP WAS LETTING PEOPLE GET 6 CREDIT
002300*                CARDS (PROD BUG 90-041).
002400* 02/28/1992 TLK EXPIRY IS NOW ISSUE DATE PLUS EXACTLY ONE YEAR,     92119
002500*                NOT "END OF NEXT CALENDAR YEAR" -- CARD SHOP
002600*                CHANGED VENDORS (REQ 92-119).
002700* 08/14/1994 JMP NOTE FOR NEXT MAINTAINER: TYPE-CARD IS              94703
002800*                DEREFERENCED IN THE COUNT-CHECK PARAGRAPH
002900*                BEFORE WE EVER TEST IT FOR BLANK.  THIS MATCHES
003000*                THE ONLINE PLATFORM'S OWN BEHAVIOR (CR 94-703)
003100*                -- LEAVE IT ALONE, OPS SIGNED OFF ON IT.
003200* 03/02/1996 JMP CARD NUMBER PREFIX STANDARDIZED TO THE NEW BIN     CR0006
003300*                RANGE 2555 2254 4554 PER CARD NETWORK NOTICE.
003400* 11/09/1998 CBW Y2K REMEDIATION -- EXPIRY-DATE ARITHMETIC          CR0007
003500*                REVIEWED, FULL 4-DIGIT YEAR CARRIED THROUGHOUT,
003600*                NO WINDOWING USED.  CERT 98-Y2K-0114.
003700* 07/21/2000 CBW MINOR - CVV RANGE CONFIRMED 100-999 PER CARD        00999
003800*                NETWORK SPEC, NO CHANGE REQUIRED.
003900* 04/30/2003 DNP END-OF-RUN CONTROL TOTALS ADDED (REQ 01-1187       011187
004000*                FOLLOW-ON), MATCHES SETCL2100 FORMAT.
004100* 10/02/2012 SGK RANDOM-SUFFIX GENERATOR REPLACED - OLD ONE WAS     122290
004200*                BIASED TOWARD LOW NUMBERS ON THIS COMPILER
004300*                (INCIDENT 12-2290).
004400* 08/25/2015 SGK PER-TYPE-LIMIT REJECT NOW REPORTS "CREDIT" OR     150347
004500*                "DEBIT" BY NAME INSTEAD OF ONE SHARED "THAT
004600*                TYPE" MESSAGE -- CARD OPS COULDN'T TELL WHICH
004700*                CAP A DECLINED CUSTOMER HIT (REQ 15-0347).
004800*****************************************************************
004900*
005000 ENVIRONMENT DIVISION.
005100* SAME BOX COMPILES AND RUNS THIS ONE, NO CROSS-COMPILE STEP.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.    IBM-370.
005400 OBJECT-COMPUTER.    IBM-370.
005500* UPSI-0 IS THE SAME PROD/TEST TOGGLE THE OTHER THREE NIGHTLY
005600* PROGRAMS USE.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CONSOLE IS CRT
006000     UPSI-0 ON  IS PROD-RUN
006100     UPSI-0 OFF IS TEST-RUN.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500* INBOUND CARD REQUESTS FROM THE ONLINE PLATFORM.
006600     SELECT CARD-APPLICATION-IN  ASSIGN TO DYNAMIC CRDRQ-PATH
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800* READ-ONLY -- CONFIRMS THE REQUESTING EMAIL IS A REGISTERED
006900* CLIENT BEFORE A CARD GETS PRODUCED.
007000     SELECT CLIENT-MASTER        ASSIGN TO DYNAMIC CLIMR-PATH
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200* OLD-MASTER/NEW-MASTER PAIR FOR THE CARD FILE ITSELF.
007300     SELECT CARD-MASTER-OLD      ASSIGN TO DYNAMIC CRDOLD-PATH
007400         ORGANIZATION IS LINE SEQUENTIAL.
007500     SELECT CARD-MASTER-NEW      ASSIGN TO DYNAMIC CRDNEW-PATH
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700* END-OF-RUN CONTROL TOTALS FOR CARD SERVICES OPS.
007800     SELECT RUN-SUMMARY-RPT      ASSIGN TO DYNAMIC RPT-PATH
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000*
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400* RAW CARD-APPLICATION-IN RECORD -- REDEFINED BY THE COPYBOOK
008500* BELOW AS CRDRQ-RECORD.
008600 FD  CARD-APPLICATION-IN
008700     LABEL RECORDS ARE STANDARD.
008800 01  CRDRQ-FILE-REC                 PIC X(200).
008900*
009000 FD  CLIENT-MASTER
009100     LABEL RECORDS ARE STANDARD.
009200 01  CLIMR-FILE-REC                 PIC X(300).
009300*
009400 FD  CARD-MASTER-OLD
009500     LABEL RECORDS ARE STANDARD.
009600 01  CRDOLD-FILE-REC                PIC X(300).
009700*
009800 FD  CARD-MASTER-NEW
009900     LABEL RECORDS ARE STANDARD.
010000 01  CRDNEW-FILE-REC                PIC X(300).
010100*
010200 FD  RUN-SUMMARY-RPT
010300     LABEL RECORDS ARE STANDARD.
010400 01  RPT-LINE                       PIC X(80).
010500*
010600 WORKING-STORAGE SECTION.
010700*
010800* DYNAMIC-ASSIGN PATHS, SAME LAYOUT AS THE REST OF THE SUITE.
010900 01  WS-FILE-PATHS.
011000     05  CRDRQ-PATH                 PIC X(64)
011100         VALUE '/users/public/in/crdrq.txt'.
011200     05  CLIMR-PATH                 PIC X(64)
011300         VALUE '/users/public/master/climr.new'.
011400     05  CRDOLD-PATH                PIC X(64)
011500         VALUE '/users/public/master/crdmr.old'.
011600     05  CRDNEW-PATH                PIC X(64)
011700         VALUE '/users/public/master/crdmr.new'.
011800     05  RPT-PATH                   PIC X(64)
011900         VALUE '/users/public/out/setcr2200.rpt'.
012000     05  FILLER                     PIC X(02).
012100*
012200 COPY 'crdrq.dd.cbl'.
012300 COPY 'climr.dd.cbl'.
012400 COPY 'crdmr.dd.cbl'.
012500*
012600* CLIENT-MASTER LOADED WHOLE FOR THE EMAIL RESOLVE -- SEE
012700* SETCL2100 FOR WHERE THE TABLE SIZE OF 5000 CAME FROM.
012800 01  WS-CLIENT-TAB.
012900     05  WS-CLI-ENTRY OCCURS 5000 TIMES
013000                      INDEXED BY WS-CLI-IX.
013100         10  WS-CLI-EMAIL             PIC X(60).
013200         10  FILLER                   PIC X(02).
013300     05  FILLER                       PIC X(02).
013400 01  WS-CLIENT-COUNT                  PIC S9(8) COMP VALUE ZERO.
013500*
013600* CARD-MASTER LOADED WHOLE.  6000 IS THE 6-PER-CLIENT CAP TIMES
013700* OUR 1000-CLIENT SIZING WORKSHEET (RETAIL OPS, 1988).
013800 01  WS-CARD-TAB.
013900     05  WS-CRD-ENTRY OCCURS 6000 TIMES
014000                      INDEXED BY WS-CRD-IX.
014100         10  WS-CRD-OWNER-EMAIL       PIC X(60).
014200         10  WS-CRD-TYPE              PIC X(6).
014300         10  WS-CRD-COLOR             PIC X(8).
014400         10  WS-CRD-NUMBER            PIC X(19).
014500         10  WS-CRD-CVV               PIC 9(3).
014600         10  WS-CRD-FROM-DATE         PIC X(26).
014700         10  WS-CRD-THRU-DATE         PIC X(26).
014800         10  FILLER                   PIC X(02).
014900     05  FILLER                       PIC X(02).
015000 01  WS-CARD-COUNT                    PIC S9(8) COMP VALUE ZERO.
015100*
015200* THREE SWITCHES -- END OF FILE, WHETHER THE REQUESTING CLIENT
015300* RESOLVED, AND WHETHER THE CURRENT APPLICATION WAS REJECTED.
015400 01  WS-SWITCHES.
015500     05  CRDRQ-EOF-SW                PIC X VALUE 'N'.
015600         88  CRDRQ-EOF               VALUE 'Y'.
015700     05  WS-CLIENT-VALID-SW          PIC X.
015800         88  WS-CLIENT-VALID         VALUE 'Y'.
015900     05  WS-CARD-REJECT-SW           PIC X.
016000         88  WS-CARD-REJECTED        VALUE 'Y'.
016100     05  FILLER                      PIC X(02).
016200*
016300* RUN-LEVEL COUNTERS PLUS THE PER-APPLICATION SCRATCH TALLIES
016400* D200 RESETS AND REBUILDS FOR EVERY CARD-APPLICATION-IN RECORD.
016500 01  WS-COUNTERS.
016600     05  WS-CARD-ISSUED-CTR          PIC S9(7) COMP VALUE 0.
016700     05  WS-CARD-REJECT-CTR          PIC S9(7) COMP VALUE 0.
016800     05  WS-SUB                      PIC S9(4) COMP VALUE 0.
016900     05  WS-TOTAL-CARDS              PIC S9(4) COMP VALUE 0.
017000     05  WS-CREDIT-CARDS             PIC S9(4) COMP VALUE 0.
017100     05  WS-DEBIT-CARDS              PIC S9(4) COMP VALUE 0.
017200     05  WS-CARD-TYPE-CTR OCCURS 2 TIMES
017300                                     PIC S9(4) COMP VALUE 0.
017400     05  FILLER                      PIC X(04).
017500*
017600* WS-CARD-TYPE-IX IS THE SUBSCRIPT INTO WS-CARD-TYPE-CTR ABOVE,
017700* NOT A COUNT ITSELF -- LEFT OUT HERE ON ITS OWN SO IT DOES NOT
017800* GET SWEPT UP IN THE END-OF-RUN INITIALIZATION OF THIS GROUP.
017900 77  WS-CARD-TYPE-IX             PIC S9(4) COMP VALUE 0.
018000*
018100 01  WS-WORK-FIELDS.
018200     05  WS-REJECT-REASON            PIC X(60).
018300* LINEAR-CONGRUENTIAL GENERATOR STATE -- SEED CARRIES FORWARD
018400* CARD TO CARD SO ONE RUN NEVER HANDS OUT THE SAME SUFFIX TWICE
018500* IN A ROW.
018600     05  WS-RANDOM-SEED              PIC S9(9) COMP VALUE 19731.
018700     05  WS-RANDOM-WORK              PIC S9(9) COMP.
018800     05  WS-RANDOM-QUOT              PIC S9(9) COMP.
018900     05  WS-RANDOM-REM               PIC S9(9) COMP.
019000* WS-SUFFIX AND WS-CVV ARE PULLED OFF THE MIDDLE DIGITS OF THE
019100* LINEAR-CONGRUENTIAL SEED -- SAME TRICK THE OLD EMBOSSER FEED
019200* PROGRAM USED, KEPT HERE AFTER 10/02/2012.
019300     05  WS-SUFFIX                   PIC 9(4).
019400     05  WS-CVV-RAW                  PIC 9(3).
019500     05  FILLER                      PIC X(02).
019600*
019700* CURRENT-DATE DOUBLES AS THE ISSUE DATE ON EVERY CARD PRODUCED
019800* THIS RUN.  WS-EXPIRY-DATE REDEFINES IT SO F010/E010 CAN LAY
019900* THE YEAR-PLUS-ONE MATH DOWN ON THE SAME BYTES.
020000 01  WS-CURRENT-DATE.
020100     05  WS-CD-YYYY                  PIC 9(4).
020200     05  WS-CD-MM                    PIC 9(2).
020300     05  WS-CD-DD                    PIC 9(2).
020400     05  FILLER                      PIC X(02).
020500 01  WS-EXPIRY-DATE REDEFINES WS-CURRENT-DATE.
020600     05  WS-XD-YYYY                  PIC 9(4).
020700     05  WS-XD-MM                    PIC 9(2).
020800     05  WS-XD-DD                    PIC 9(2).
020900     05  FILLER                      PIC X(02).
021000 01  WS-CURRENT-TIME.
021100     05  WS-CT-HH                    PIC 9(2).
021200     05  WS-CT-MIN                   PIC 9(2).
021300     05  WS-CT-SEC                   PIC 9(2).
021400     05  WS-CT-CS                    PIC 9(2).
021500     05  FILLER                      PIC X(02).
021600*
021700 PROCEDURE DIVISION.
021800*
021900*----------------------------------------------------------
022000* A010-MAIN-LINE -- LOADS BOTH MASTERS, THEN DRIVES ONE CARD
022100* APPLICATION AT A TIME THROUGH D010 UNTIL EOF.  CARD-MASTER-
022200* NEW IS ONLY WRITTEN ONCE, AT END OF RUN.
022300*----------------------------------------------------------
022400 A010-MAIN-LINE.
022500     DISPLAY SPACES UPON CRT.
022600     DISPLAY '* * * BEGIN SETCR2200 - CARD ISSUANCE * * *'
022700         UPON CRT.
022800* PRELOAD STEP.
022900     PERFORM B010-LOAD-CLIENT-MASTER-RTN.
023000     PERFORM B020-LOAD-CARD-MASTER-RTN.
023100     OPEN INPUT CARD-APPLICATION-IN.
023200     PERFORM C010-READ-APPLICATION-RTN.
023300     PERFORM D010-PROCESS-APPLICATION-RTN
023400         THRU D010-PROCESS-APPLICATION-EXIT
023500         UNTIL CRDRQ-EOF.
023600     CLOSE CARD-APPLICATION-IN.
023700* END-OF-RUN STEP -- EVERY CARD ISSUED THIS RUN GOES OUT WITH
023800* THE UNTOUCHED ENTRIES IN ONE PASS.
023900     PERFORM E900-REWRITE-CARD-MASTER-RTN.
024000     PERFORM Z900-END-RTN.
024100*
024200* READ-ONLY PRELOAD OF THE CLIENT ROSTER, SAME PATTERN AS THE
024300* OTHER NIGHTLY PROGRAMS.
024400 B010-LOAD-CLIENT-MASTER-RTN.
024500     MOVE ZERO TO WS-CLIENT-COUNT.
024600     OPEN INPUT CLIENT-MASTER.
024700 B010-LOAD-LOOP.
024800     READ CLIENT-MASTER INTO CLI-RECORD
024900         AT END GO TO B010-LOAD-DONE.
025000     ADD 1 TO WS-CLIENT-COUNT.
025100     SET WS-CLI-IX TO WS-CLIENT-COUNT.
025200     MOVE CLI-EMAIL TO WS-CLI-EMAIL (WS-CLI-IX).
025300     GO TO B010-LOAD-LOOP.
025400 B010-LOAD-DONE.
025500     CLOSE CLIENT-MASTER.
025600*
025700* PRELOAD OF THE CARD MASTER OLD COPY -- WS-CARD-TAB IS BOTH
025800* THE HISTORY D200 COUNTS AGAINST AND THE TABLE E010 APPENDS TO
025900* WHEN A NEW CARD IS ISSUED.
026000 B020-LOAD-CARD-MASTER-RTN.
026100     MOVE ZERO TO WS-CARD-COUNT.
026200     OPEN INPUT CARD-MASTER-OLD.
026300 B020-LOAD-LOOP.
026400     READ CARD-MASTER-OLD INTO CRD-RECORD
026500         AT END GO TO B020-LOAD-DONE.
026600     ADD 1 TO WS-CARD-COUNT.
026700     SET WS-CRD-IX TO WS-CARD-COUNT.
026800     MOVE CRD-OWNER-EMAIL TO WS-CRD-OWNER-EMAIL (WS-CRD-IX).
026900     MOVE CRD-TYPE        TO WS-CRD-TYPE (WS-CRD-IX).
027000     MOVE CRD-COLOR       TO WS-CRD-COLOR (WS-CRD-IX).
027100     MOVE CRD-NUMBER      TO WS-CRD-NUMBER (WS-CRD-IX).
027200     MOVE CRD-CVV         TO WS-CRD-CVV (WS-CRD-IX).
027300     MOVE CRD-FROM-DATE   TO WS-CRD-FROM-DATE (WS-CRD-IX).
027400     MOVE CRD-THRU-DATE   TO WS-CRD-THRU-DATE (WS-CRD-IX).
027500     GO TO B020-LOAD-LOOP.
027600 B020-LOAD-DONE.
027700     CLOSE CARD-MASTER-OLD.
027800*
027900* ONE READ AHEAD PER PASS, SAME EOF-SWITCH IDIOM AS THE REST OF
028000* THE SUITE.
028100 C010-READ-APPLICATION-RTN.
028200     READ CARD-APPLICATION-IN INTO CRDRQ-RECORD
028300         AT END MOVE 'Y' TO CRDRQ-EOF-SW.
028400*
028500*----------------------------------------------------------
028600* PROCESSES ONE CARD-APPLICATION-IN RECORD -- RESOLVE THE
028700* REQUESTING CLIENT, COUNT-CHECK, EDIT THE COLOR, THEN ISSUE
028800* THE CARD (CR 94-703).
028900*----------------------------------------------------------
029000 D010-PROCESS-APPLICATION-RTN.
029100     MOVE 'N' TO WS-CARD-REJECT-SW.
029200* STEP 1 -- CONFIRM THE AUTHENTICATED EMAIL ON THE REQUEST
029300* BELONGS TO A REGISTERED CLIENT.
029400     PERFORM D100-RESOLVE-CLIENT-RTN
029500         THRU D100-RESOLVE-CLIENT-EXIT.
029600     IF NOT WS-CLIENT-VALID
029700         MOVE 'Authenticated client is not recognized'
029800             TO WS-REJECT-REASON
029900         PERFORM D800-REJECT-CARD-RTN
030000         GO TO D010-PROCESS-APPLICATION-EXIT.
030100* STEPS 3-6 -- COUNT THE CLIENT'S EXISTING CARDS BY TYPE AND
030200* ENFORCE BOTH THE 6-CARD TOTAL CAP AND THE 3-PER-TYPE CAP.
030300* THE COUNT-CHECK PARAGRAPH BELOW DEREFERENCES CRDRQ-TYPE
030400* BEFORE ANY NULL/BLANK TEST -- DO NOT ADD A GUARD HERE, SEE
030500* THE CHANGE-LOG ENTRY OF 08/14/1994.
030600     PERFORM D200-CARD-COUNT-RTN THRU D200-CARD-COUNT-EXIT.
030700     IF WS-CARD-REJECTED
030800         GO TO D010-PROCESS-APPLICATION-EXIT.
030900* STEP 7 -- CARD COLOR MUST BE PRESENT ON THE FORM.
031000     IF CRDRQ-COLOR = SPACES OR LOW-VALUES
031100         MOVE 'You don''t specified the color of card, try again '
031200             TO WS-REJECT-REASON
031300         PERFORM D800-REJECT-CARD-RTN
031400         GO TO D010-PROCESS-APPLICATION-EXIT.
031500* STEPS 8-11 -- EVERY EDIT PASSED, ISSUE THE CARD.
031600     PERFORM E010-ISSUE-CARD-RTN.
031700 D010-PROCESS-APPLICATION-EXIT.
031800     PERFORM C010-READ-APPLICATION-RTN.
031900*
032000* LINEAR SCAN OF THE CLIENT TABLE, SAME AS THE OTHER NIGHTLY
032100* PROGRAMS -- NO SEARCH VERB, TABLE IS SMALL.
032200 D100-RESOLVE-CLIENT-RTN.
032300     MOVE 'N' TO WS-CLIENT-VALID-SW.
032400     MOVE ZERO TO WS-SUB.
032500 D100-SCAN-LOOP.
032600     ADD 1 TO WS-SUB.
032700     IF WS-SUB > WS-CLIENT-COUNT
032800         GO TO D100-RESOLVE-CLIENT-EXIT.
032900     SET WS-CLI-IX TO WS-SUB.
033000     IF WS-CLI-EMAIL (WS-CLI-IX) = CRDRQ-AUTH-EMAIL
033100         MOVE 'Y' TO WS-CLIENT-VALID-SW
033200         GO TO D100-RESOLVE-CLIENT-EXIT.
033300     GO TO D100-SCAN-LOOP.
033400 D100-RESOLVE-CLIENT-EXIT.
033500     EXIT.
033600*
033700*----------------------------------------------------------
033800* D200-CARD-COUNT-RTN -- STEPS 3 THROUGH 6 OF THE CARD
033900* ISSUANCE RUN.  KNOWN DEFECT, CARRIED FORWARD FROM THE
034000* ONLINE PLATFORM (CR 94-703): WS-CARD-TYPE-IX IS SET FROM
034100* CRDRQ-TYPE-CREDIT/DEBIT BUT NEVER FROM ANYTHING ELSE, SO A
034200* BLANK CRDRQ-TYPE LEAVES IT AT ZERO.  THE PER-TYPE LIMIT
034300* CHECK THEN SUBSCRIPTS WS-CARD-TYPE-CTR WITH A ZERO INDEX,
034400* WHICH IS OUT OF RANGE FOR THE 2-ENTRY TABLE.  DO NOT ADD A
034500* GUARD HERE -- LEAVE IT TO ABEND, SEE THE CHANGE-LOG ENTRY
034600* OF 08/14/1994.
034700*----------------------------------------------------------
034800 D200-CARD-COUNT-RTN.
034900     MOVE ZERO TO WS-TOTAL-CARDS WS-CREDIT-CARDS WS-DEBIT-CARDS.
035000     MOVE ZERO TO WS-SUB.
035100* SCAN THE WHOLE CARD TABLE, TALLYING ONLY THE ENTRIES THAT
035200* BELONG TO THIS REQUESTER.
035300 D200-SCAN-LOOP.
035400     ADD 1 TO WS-SUB.
035500     IF WS-SUB > WS-CARD-COUNT
035600         GO TO D200-SCAN-DONE.
035700     SET WS-CRD-IX TO WS-SUB.
035800     IF WS-CRD-OWNER-EMAIL (WS-CRD-IX) = CRDRQ-AUTH-EMAIL
035900         ADD 1 TO WS-TOTAL-CARDS
036000         IF WS-CRD-TYPE (WS-CRD-IX) = 'CREDIT'
036100             ADD 1 TO WS-CREDIT-CARDS
036200         END-IF
036300         IF WS-CRD-TYPE (WS-CRD-IX) = 'DEBIT '
036400             ADD 1 TO WS-DEBIT-CARDS
036500         END-IF
036600     END-IF.
036700     GO TO D200-SCAN-LOOP.
036800 D200-SCAN-DONE.
036900* STEP 4 -- REJECT ON THE FLAT 6-CARD-PER-CLIENT TOTAL.
037000     IF WS-TOTAL-CARDS NOT < 6
037100         MOVE 'You have reached the maximum cards permitted'
037200             TO WS-REJECT-REASON
037300         MOVE 'Y' TO WS-CARD-REJECT-SW
037400         PERFORM D800-REJECT-CARD-RTN
037500         GO TO D200-CARD-COUNT-EXIT.
037600* STEPS 5-6 -- LOAD BOTH PER-TYPE COUNTS INTO THE 2-ENTRY
037700* TABLE, THEN POINT THE SUBSCRIPT AT WHICHEVER TYPE THIS
037800* REQUEST IS FOR.
037900     MOVE ZERO TO WS-CARD-TYPE-IX.
038000     MOVE WS-CREDIT-CARDS TO WS-CARD-TYPE-CTR (1).
038100     MOVE WS-DEBIT-CARDS  TO WS-CARD-TYPE-CTR (2).
038200     IF CRDRQ-TYPE-CREDIT
038300         MOVE 1 TO WS-CARD-TYPE-IX.
038400     IF CRDRQ-TYPE-DEBIT
038500         MOVE 2 TO WS-CARD-TYPE-IX.
038600* UNGUARDED SUBSCRIPT -- WS-CARD-TYPE-IX IS STILL ZERO WHEN
038700* CRDRQ-TYPE IS NEITHER 'CREDIT' NOR 'DEBIT ', AND ZERO IS
038800* OUT OF RANGE FOR WS-CARD-TYPE-CTR.
038900     IF WS-CARD-TYPE-CTR (WS-CARD-TYPE-IX) NOT < 3
039000* PER REQ 15-0347, CREDIT AND DEBIT EACH GET THEIR OWN REJECT
039100* WORDING SO CARD OPS CAN TELL WHICH CAP FIRED WITHOUT PULLING
039200* THE RAW APPLICATION.
039300         IF CRDRQ-TYPE-CREDIT
039400             MOVE 'Already have 3 cards credit yet'
039500                 TO WS-REJECT-REASON
039600         END-IF
039700         IF CRDRQ-TYPE-DEBIT
039800             MOVE 'Already have 3 cards debit yet'
039900                 TO WS-REJECT-REASON
040000         END-IF
040100         MOVE 'Y' TO WS-CARD-REJECT-SW
040200         PERFORM D800-REJECT-CARD-RTN
040300         GO TO D200-CARD-COUNT-EXIT.
040400 D200-CARD-COUNT-EXIT.
040500     EXIT.
040600*
040700* COMMON REJECT PATH -- BUMPS THE REJECT COUNT AND ECHOES THE
040800* REASON TO THE CONSOLE.
040900 D800-REJECT-CARD-RTN.
041000     ADD 1 TO WS-CARD-REJECT-CTR.
041100     DISPLAY 'REJECT - CARD ' CRDRQ-AUTH-EMAIL ' - '
041200         WS-REJECT-REASON UPON CRT.
041300*
041400*----------------------------------------------------------
041500* E010-ISSUE-CARD-RTN -- STEPS 8 THROUGH 11.
041600*----------------------------------------------------------
041700 E010-ISSUE-CARD-RTN.
041800* GENERATE THE ACCOUNT-SPECIFIC PIECES OF THE CARD NUMBER AND
041900* THE CVV BEFORE STAMPING THE ISSUE/EXPIRY DATES.
042000     PERFORM F010-GEN-SUFFIX-RTN.
042100     PERFORM F020-GEN-CVV-RTN.
042200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
042300     ACCEPT WS-CURRENT-TIME FROM TIME.
042400     MOVE CRDRQ-AUTH-EMAIL TO CRD-OWNER-EMAIL.
042500     MOVE CRDRQ-TYPE       TO CRD-TYPE.
042600     MOVE CRDRQ-COLOR      TO CRD-COLOR.
042700* PREFIX STANDARDIZED PER THE 03/02/1996 CHANGE-LOG ENTRY.
042800     MOVE '2555 2254 4554 ' TO CRD-NUMBER-PREFIX.
042900     MOVE WS-SUFFIX         TO CRD-NUMBER-SUFFIX.
043000     MOVE WS-CVV-RAW        TO CRD-CVV.
043100     STRING WS-CD-YYYY '-' WS-CD-MM '-' WS-CD-DD '-'
043200            WS-CT-HH '.' WS-CT-MIN '.' WS-CT-SEC '.'
043300            WS-CT-CS '0000' DELIMITED BY SIZE
043400            INTO CRD-FROM-DATE.
043500* THRU-DATE = FROM-DATE PLUS EXACTLY ONE YEAR, SAME MONTH,
043600* DAY AND TIME OF DAY (PER 02/28/1992 CHANGE).
043700     MOVE CRD-FROM-DATE TO CRD-THRU-DATE.
043800     COMPUTE WS-XD-YYYY = WS-CD-YYYY + 1.
043900     MOVE WS-XD-YYYY TO CRD-THRU-YYYY.
044000* APPEND THE NEW CARD TO THE IN-MEMORY TABLE -- E900 WRITES
044100* THE WHOLE TABLE OUT AT END OF RUN.
044200     ADD 1 TO WS-CARD-COUNT.
044300     SET WS-CRD-IX TO WS-CARD-COUNT.
044400     MOVE CRD-OWNER-EMAIL TO WS-CRD-OWNER-EMAIL (WS-CRD-IX).
044500     MOVE CRD-TYPE        TO WS-CRD-TYPE (WS-CRD-IX).
044600     MOVE CRD-COLOR       TO WS-CRD-COLOR (WS-CRD-IX).
044700     MOVE CRD-NUMBER      TO WS-CRD-NUMBER (WS-CRD-IX).
044800     MOVE CRD-CVV         TO WS-CRD-CVV (WS-CRD-IX).
044900     MOVE CRD-FROM-DATE   TO WS-CRD-FROM-DATE (WS-CRD-IX).
045000     MOVE CRD-THRU-DATE   TO WS-CRD-THRU-DATE (WS-CRD-IX).
045100     ADD 1 TO WS-CARD-ISSUED-CTR.
045200     DISPLAY 'CARD ISSUED ' CRD-NUMBER ' FOR '
045300         CRD-OWNER-EMAIL UPON CRT.
045400*
045500*----------------------------------------------------------
045600* F010/F020 -- LINEAR-CONGRUENTIAL GENERATOR, SAME FORMULA
045700* THE OLD EMBOSSER FEED USED (SEED CARRIED ACROSS CALLS SO
045800* ONE RUN DOESN'T HAND OUT THE SAME SUFFIX TWICE IN A ROW).
045900*----------------------------------------------------------
046000 F010-GEN-SUFFIX-RTN.
046100     COMPUTE WS-RANDOM-WORK = WS-RANDOM-SEED * 31 + 7.
046200     DIVIDE WS-RANDOM-WORK BY 10000
046300         GIVING WS-RANDOM-QUOT
046400         REMAINDER WS-RANDOM-REM.
046500     MOVE WS-RANDOM-REM TO WS-RANDOM-SEED.
046600     MOVE WS-RANDOM-REM TO WS-SUFFIX.
046700*
046800 F020-GEN-CVV-RTN.
046900     COMPUTE WS-RANDOM-WORK = WS-RANDOM-SEED * 17 + 3.
047000     DIVIDE WS-RANDOM-WORK BY 900
047100         GIVING WS-RANDOM-QUOT
047200         REMAINDER WS-RANDOM-REM.
047300     ADD 100 TO WS-RANDOM-REM.
047400     MOVE WS-RANDOM-REM TO WS-RANDOM-SEED.
047500     MOVE WS-RANDOM-REM TO WS-CVV-RAW.
047600*
047700* END-OF-RUN REWRITE -- EVERY ENTRY IN THE TABLE GOES OUT ONCE,
047800* CARRYING WHATEVER CARDS THIS RUN ISSUED.
047900 E900-REWRITE-CARD-MASTER-RTN.
048000     OPEN OUTPUT CARD-MASTER-NEW.
048100     MOVE ZERO TO WS-SUB.
048200 E900-WRITE-LOOP.
048300     ADD 1 TO WS-SUB.
048400     IF WS-SUB > WS-CARD-COUNT
048500         GO TO E900-WRITE-DONE.
048600     SET WS-CRD-IX TO WS-SUB.
048700     MOVE WS-CRD-OWNER-EMAIL (WS-CRD-IX) TO CRD-OWNER-EMAIL.
048800     MOVE WS-CRD-TYPE (WS-CRD-IX)        TO CRD-TYPE.
048900     MOVE WS-CRD-COLOR (WS-CRD-IX)       TO CRD-COLOR.
049000     MOVE WS-CRD-NUMBER (WS-CRD-IX)      TO CRD-NUMBER.
049100     MOVE WS-CRD-CVV (WS-CRD-IX)         TO CRD-CVV.
049200     MOVE WS-CRD-FROM-DATE (WS-CRD-IX)   TO CRD-FROM-DATE.
049300     MOVE WS-CRD-THRU-DATE (WS-CRD-IX)   TO CRD-THRU-DATE.
049400     WRITE CRDNEW-FILE-REC FROM CRD-RECORD.
049500     GO TO E900-WRITE-LOOP.
049600 E900-WRITE-DONE.
049700     CLOSE CARD-MASTER-NEW.
049800*
049900* END-OF-RUN CONTROL TOTALS, SAME REPORT LAYOUT AS SETCL2100.
050000 Z900-END-RTN.
050100     OPEN OUTPUT RUN-SUMMARY-RPT.
050200     MOVE SPACES TO RPT-LINE.
050300     STRING 'CARDS ISSUED   - ' WS-CARD-ISSUED-CTR
050400         DELIMITED BY SIZE INTO RPT-LINE.
050500     WRITE RPT-LINE.
050600     MOVE SPACES TO RPT-LINE.
050700     STRING 'CARDS REJECTED - ' WS-CARD-REJECT-CTR
050800         DELIMITED BY SIZE INTO RPT-LINE.
050900     WRITE RPT-LINE.
051000     CLOSE RUN-SUMMARY-RPT.
051100     DISPLAY 'CARDS ISSUED   ' WS-CARD-ISSUED-CTR UPON CRT.
051200     DISPLAY 'CARDS REJECTED ' WS-CARD-REJECT-CTR UPON CRT.
051300     DISPLAY '* * * END SETCR2200 * * *' UPON CRT.
051400     STOP RUN.
