000100* CLIMR.DD.CBL -- CLIENT MASTER RECORD (CLIENT-MASTER FILE)
000200* ONE 01-LEVEL PER CLIENT.  KEYED IN WORKING-STORAGE BY
000300* CLI-EMAIL (NO ISAM ON THIS BOX -- FILE STAYS LINE
000400* SEQUENTIAL, IN THE ORDER CLIENTS WERE ONBOARDED, NOT
000500* RESEQUENCED BY EMAIL AT REWRITE TIME).
000600 01  CLI-RECORD.
000700     05  CLI-EMAIL                   PIC X(60).
000800     05  CLI-FIRST-NAME              PIC X(30).
000900     05  CLI-LAST-NAME               PIC X(30).
001000     05  CLI-PASSWORD                PIC X(100).
001100* CLI-PASSWORD HOLDS THE ENCODED (HASHED) FORM ONLY -- SEE
001200* C010-HASH-PASSWORD-RTN IN SETCL2100.
001300     05  CLI-STATUS                  PIC X.
001400         88  CLI-ACTIVE              VALUE 'A'.
001500         88  CLI-CLOSED              VALUE 'C'.
001600     05  FILLER                      PIC X(78).
